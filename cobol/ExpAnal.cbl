000100******************************************************************
000200*                                                                *
000300*   PROGRAM   :  ExpAnal                                        *
000400*   SYSTEM    :  TrackMyFin - Personal Finance Batch Subsystem   *
000500*   TITLE     :  Expense Analysis Chart Builder                  *
000600*                                                                *
000700*   PURPOSE.                                                     *
000800*       Step 4, and final step, of the nightly TrackMyFin run.  *
000900*       Loads the category reference file into a search table,   *
001000*       then walks USERMST and TRANFILE together (both sorted    *
001100*       ascending by user, TRANFILE also by date within user)    *
001200*       to build, for every user with expense activity in the    *
001300*       requested range, a monthly expense series and a          *
001400*       category breakdown, printed to EXPRPT with a control     *
001500*       break on user id.                                        *
001600*                                                                *
001700*       The range operators want is read from the operator       *
001800*       console at the start of the run - 6M, 12M or YTD - the   *
001900*       same way the on-line inquiry screen takes it, so a       *
002000*       maintainer touching either side only has to remember     *
002100*       one set of codes.  Anything the operator keys other      *
002200*       than 12M or YTD defaults to the standard six-month       *
002300*       window, and the code is folded to upper case before it   *
002400*       is tested so 6m, 12m and Ytd all work.                   *
002500*                                                                *
002600******************************************************************
002700*
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID.     ExpAnal.
003100 AUTHOR.         J JOHANSSON.
003200 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - BATCH SUPPORT UNIT.
003300 DATE-WRITTEN.   07/06/2001.
003400 DATE-COMPILED.
003500 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM.
003600*
003700*----------------------------------------------------------------
003800*   CHANGE LOG
003900*----------------------------------------------------------------
004000*   07/06/2001  JJ   CR-1042  ORIGINAL PROGRAM.  BUILDS THE
004100*                             MONTHLY EXPENSE SERIES AND CATEGORY
004200*                             BREAKDOWN FOR THE STANDARD SIX
004300*                             MONTH WINDOW.
004400*   01/14/2003  JJ   CR-1155  ADDED THE 12M AND YTD RANGE CODES,
004500*                             KEYED FROM THE OPERATOR CONSOLE AT
004600*                             THE START OF THE RUN.
004700*   09/25/2007  MP   PR-2412  CATEGORY LOOKUP CONVERTED TO A
004800*                             BINARY SEARCH TABLE LOADED ONCE AT
004900*                             OPEN TIME - THE OLD SEQUENTIAL RE-
005000*                             READ OF CATFILE PER TRANSACTION WAS
005100*                             TOO SLOW ONCE THE CATEGORY COUNT
005200*                             PASSED A FEW HUNDRED.
005300*   05/02/2011  RH   PR-2588  UNKNOWN OR ZERO CATEGORY IDS ARE
005400*                             NOW GROUPED UNDER 'UNCATEGORIZED'
005500*                             INSTEAD OF BEING DROPPED FROM THE
005600*                             BREAKDOWN.
005700*   03/11/2014  DF   PR-2701  MONTH-BUCKET BUILD WAS DROPPING THE
005800*                             PROCESSING MONTH OFF THE END OF THE
005900*                             SERIES (A YTD REQUEST KEYED IN
006000*                             JANUARY PRINTED NO MONTHS AT ALL) -
006100*                             THE START MONTH IS NOW APPENDED
006200*                             BEFORE THE UNTIL TEST IS CHECKED.
006300*                             ALSO CLAMPED THE 12M RANGE START TO
006400*                             FEB 28 WHEN A FEB 29 PROCESSING
006500*                             DATE ROLLS BACK INTO A YEAR THAT
006600*                             IS NOT A LEAP YEAR.
006700*----------------------------------------------------------------
006800*
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS RANGE-CODE-CHARS IS "A" THRU "Z" " ".
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT USERMST           ASSIGN TO "USERMST"
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS FS-USERMST.
008100     SELECT TRANFILE          ASSIGN TO "TRANFILE"
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-TRANFILE.
008400     SELECT CATFILE           ASSIGN TO "CATFILE"
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-CATFILE.
008700     SELECT EXPRPT            ASSIGN TO "EXPRPT"
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-EXPRPT.
009000*
009100 DATA DIVISION.
009200*
009300 FILE SECTION.
009400 FD  USERMST
009500     LABEL RECORDS ARE STANDARD.
009600 COPY USRREC.
009700*
009800 FD  TRANFILE
009900     LABEL RECORDS ARE STANDARD.
010000 COPY TRNREC.
010100*
010200 FD  CATFILE
010300     LABEL RECORDS ARE STANDARD.
010400 COPY CATREC.
010500*
010600 FD  EXPRPT
010700     LABEL RECORDS ARE STANDARD.
010800 COPY EXPLINE.
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200 01  WS-FILE-STATUS-GROUP.
011300     05  FS-USERMST               PIC X(02) VALUE ZEROES.
011400     05  FS-TRANFILE              PIC X(02) VALUE ZEROES.
011500     05  FS-CATFILE               PIC X(02) VALUE ZEROES.
011600     05  FS-EXPRPT                PIC X(02) VALUE ZEROES.
011700     05  FILLER                   PIC X(01).
011800*
011900 01  WS-RUN-SWITCHES.
012000     05  WS-USR-EOF-SW            PIC X(01) VALUE 'N'.
012100         88  USR-EOF-REACHED           VALUE 'Y'.
012200     05  WS-TRN-EOF-SW            PIC X(01) VALUE 'N'.
012300         88  TRN-EOF-REACHED           VALUE 'Y'.
012400     05  WS-CAT-EOF-SW            PIC X(01) VALUE 'N'.
012500         88  CAT-EOF-REACHED           VALUE 'Y'.
012600     05  FILLER                   PIC X(01) VALUE SPACES.
012700*
012800*----------------------------------------------------------------
012900*   COUNTERS AND SUBSCRIPTS (COMP PER SHOP STANDARD)
013000*----------------------------------------------------------------
013100 01  WS-COUNTERS.
013200     05  WS-USERS-READ            COMP PIC S9(07) VALUE ZERO.
013300     05  WS-USERS-PRINTED         COMP PIC S9(07) VALUE ZERO.
013400     05  WS-MONTH-IX              COMP PIC S9(05) VALUE ZERO.
013500     05  WS-CAT-IX                COMP PIC S9(05) VALUE ZERO.
013600     05  WS-SORT-IX               COMP PIC S9(05) VALUE ZERO.
013700     05  WS-SORT-JX               COMP PIC S9(05) VALUE ZERO.
013800     05  WS-WORK-CCYY             COMP PIC S9(07) VALUE ZERO.
013900     05  WS-WORK-MM               COMP PIC S9(07) VALUE ZERO.
014000     05  FILLER                   PIC X(01) VALUE SPACES.
014100*
014200 78  CTE-ZERO                                     VALUE 0.
014300 78  CTE-ONE                                      VALUE 1.
014400 78  CTE-TWELVE                                   VALUE 12.
014500*
014600*----------------------------------------------------------------
014700*   RANGE CODE, READ FROM THE OPERATOR CONSOLE AND FOLDED TO
014800*   UPPER CASE BEFORE IT IS TESTED.
014900*----------------------------------------------------------------
015000 01  WS-RANGE-CODE-RAW            PIC X(04) VALUE SPACES.
015100 01  WS-RANGE-CODE                PIC X(03) VALUE '6M '.
015200     88  RANGE-IS-TWELVE-MONTH        VALUE '12M'.
015300     88  RANGE-IS-YEAR-TO-DATE        VALUE 'YTD'.
015400     88  RANGE-IS-SIX-MONTH           VALUE '6M '.
015500*
015600 01  WS-TODAY.
015700     05  WS-TODAY-DATE            PIC 9(08) VALUE ZEROES.
015800     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
015900         10  WS-TODAY-CCYY        PIC 9(04).
016000         10  WS-TODAY-MM          PIC 9(02).
016100         10  WS-TODAY-DD          PIC 9(02).
016200     05  FILLER                   PIC X(01).
016300*
016400 01  WS-RANGE-START.
016500     05  WS-RANGE-START-DATE      PIC 9(08) VALUE ZEROES.
016600     05  WS-RANGE-START-R REDEFINES WS-RANGE-START-DATE.
016700         10  WS-RS-CCYY           PIC 9(04).
016800         10  WS-RS-MM             PIC 9(02).
016900         10  WS-RS-DD             PIC 9(02).
017000     05  FILLER                   PIC X(01).
017100*
017200*----------------------------------------------------------------
017300*   LEAP-YEAR TEST WORK AREA, USED ONLY WHEN A 12M RANGE ROLLS A
017400*   FEBRUARY 29 PROCESSING DATE BACK INTO THE PRIOR YEAR.  SAME
017500*   RULE AS THE DASHBOARD STEP - DIVISIBLE BY 4, EXCEPT CENTURY
017600*   YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.
017700*----------------------------------------------------------------
017800 01  WS-LEAP-YEAR-WORK.
017900     05  WS-LEAP-REM-4            COMP PIC S9(05) VALUE ZERO.
018000     05  WS-LEAP-REM-100          COMP PIC S9(05) VALUE ZERO.
018100     05  WS-LEAP-REM-400          COMP PIC S9(05) VALUE ZERO.
018200     05  WS-LEAP-YEAR-SW          PIC X(01) VALUE 'N'.
018300         88  YEAR-IS-LEAP             VALUE 'Y'.
018400*
018500*----------------------------------------------------------------
018600*   CATEGORY LOOKUP TABLE, LOADED ONCE FROM CATFILE AND SEARCHED
018700*   BY SEARCH ALL SINCE THE FILE ARRIVES SORTED ASCENDING BY
018800*   CAT-CAT-ID - THE SAME BINARY-SEARCH IDIOM USED BY THE
018900*   CALENDAR VALIDATION ROUTINE.
019000*----------------------------------------------------------------
019100 01  WS-CAT-LOOKUP-CONTROL.
019200     05  WS-CAT-LOOKUP-MAX-LIM    COMP PIC S9(05) VALUE 2000.
019300     05  WS-CAT-LOOKUP-CNT        COMP PIC S9(05) VALUE ZERO.
019400     05  FILLER                   PIC X(01) VALUE SPACES.
019500*
019600 01  WS-CAT-LOOKUP-TABLE.
019700     05  WS-CL-ENTRY OCCURS 0 TO 2000 TIMES
019800                       DEPENDING ON WS-CAT-LOOKUP-CNT
019900                       ASCENDING KEY IS WS-CL-CAT-ID
020000                       INDEXED BY IDX-CAT-LOOKUP.
020100         10  WS-CL-CAT-ID         PIC 9(10).
020200         10  WS-CL-CAT-NAME       PIC X(30).
020300*
020400*----------------------------------------------------------------
020500*   MONTHLY EXPENSE BUCKETS FOR THE CURRENT USER, ONE ENTRY PER
020600*   CALENDAR MONTH IN THE REQUESTED RANGE.
020700*----------------------------------------------------------------
020800 01  WS-MONTH-BUCKET-CONTROL.
020900     05  WS-MONTH-BUCKET-MAX-LIM  COMP PIC S9(05) VALUE 13.
021000     05  WS-MONTH-BUCKET-CNT      COMP PIC S9(05) VALUE ZERO.
021100     05  FILLER                   PIC X(01) VALUE SPACES.
021200*
021300 01  WS-MONTH-BUCKET-TABLE.
021400     05  WS-MB-ENTRY OCCURS 0 TO 13 TIMES
021500                       DEPENDING ON WS-MONTH-BUCKET-CNT
021600                       INDEXED BY IDX-MONTH-BUCKET.
021700         10  WS-MB-YYYYMM         PIC 9(06).
021800         10  WS-MB-AMOUNT         PIC S9(11)V99.
021900*
022000*----------------------------------------------------------------
022100*   CATEGORY BREAKDOWN BUCKETS FOR THE CURRENT USER, BUILT AS
022200*   EXPENSE TRANSACTIONS ARE APPLIED, THEN SORTED DESCENDING BY
022300*   AMOUNT BEFORE PRINTING.
022400*----------------------------------------------------------------
022500 01  WS-CAT-BUCKET-CONTROL.
022600     05  WS-CAT-BUCKET-MAX-LIM    COMP PIC S9(05) VALUE 500.
022700     05  WS-CAT-BUCKET-CNT        COMP PIC S9(05) VALUE ZERO.
022800     05  FILLER                   PIC X(01) VALUE SPACES.
022900*
023000 01  WS-CAT-BUCKET-TABLE.
023100     05  WS-CB-ENTRY OCCURS 0 TO 500 TIMES
023200                       DEPENDING ON WS-CAT-BUCKET-CNT
023300                       INDEXED BY IDX-CAT-BUCKET.
023400         10  WS-CB-CAT-ID         PIC 9(10).
023500         10  WS-CB-CAT-NAME       PIC X(30).
023600         10  WS-CB-AMOUNT         PIC S9(11)V99.
023700*
023800*        ALTERNATE VIEW OF ONE CATEGORY-BUCKET ROW, USED BY THE
023900*        SHELL-SORT PARAGRAPH TO SWAP TWO ROWS AS ONE MOVE.
024000 01  WS-CAT-BUCKET-TABLE-R REDEFINES WS-CAT-BUCKET-TABLE.
024100     05  WS-CB-ROW OCCURS 0 TO 500 TIMES
024200                       DEPENDING ON WS-CAT-BUCKET-CNT
024300                       INDEXED BY IDX-CB-ROW.
024400         10  FILLER               PIC X(53).
024500*
024600 77  WS-CB-SWAP-AREA               PIC X(53).
024700*
024800 77  WS-CAT-SCAN-IX                COMP PIC S9(05) VALUE ZERO.
024900*
025000 77  WS-USER-TOTAL-EXPENSE         PIC S9(11)V99 VALUE ZERO.
025100 77  WS-CURRENT-USER-ID            PIC 9(10) VALUE ZEROES.
025200 77  WS-HOLD-TRN-USER-ID           PIC 9(10) VALUE ZEROES.
025300*
025400 77  WS-PERCENT-INTERMEDIATE       PIC S9(03)V99 VALUE ZERO.
025500*
025600*----------------------------------------------------------------
025700*   'UNCATEGORIZED' LITERAL, MOVED INTO A CATEGORY BUCKET WHEN
025800*   A TRANSACTION CARRIES A ZERO OR UNKNOWN CATEGORY ID.
025900*----------------------------------------------------------------
026000 77  WS-UNCATEGORIZED-LITERAL     PIC X(30)
026100                                      VALUE 'UNCATEGORIZED'.
026200*
026300 PROCEDURE DIVISION.
026400*
026500 DECLARATIVES.
026600 EXPANAL-ERROR-HANDLING SECTION.
026700     USE AFTER ERROR PROCEDURE ON USERMST TRANFILE CATFILE EXPRPT.
026800 EXPANAL-STATUS-CHECK.
026900     DISPLAY '*** EXPANAL - I/O ERROR ***'
027000     DISPLAY 'USERMST STATUS : [' FS-USERMST  ']'
027100     DISPLAY 'TRANFILE STATUS: [' FS-TRANFILE ']'
027200     DISPLAY 'CATFILE STATUS : [' FS-CATFILE  ']'
027300     DISPLAY 'EXPRPT STATUS  : [' FS-EXPRPT   ']'
027400     DISPLAY 'RUN TERMINATED ABNORMALLY.'
027500     MOVE 99 TO RETURN-CODE
027600     STOP RUN.
027700 END DECLARATIVES.
027800*
027900 MAIN-PARAGRAPH.
028000*
028100     PERFORM 100-BEGIN-INITIALIZE-RUN
028200        THRU 100-END-INITIALIZE-RUN
028300*
028400     PERFORM 200-BEGIN-PROCESS-ONE-USER
028500        THRU 200-END-PROCESS-ONE-USER
028600       UNTIL USR-EOF-REACHED
028700*
028800     PERFORM 900-BEGIN-FINISH-RUN
028900        THRU 900-END-FINISH-RUN
029000*
029100     STOP RUN.
029200*
029300 100-BEGIN-INITIALIZE-RUN.
029400*
029500     DISPLAY 'EXPANAL - EXPENSE ANALYSIS CHART BUILDER'
029600     DISPLAY 'ENTER RANGE CODE (6M, 12M OR YTD) : '
029700     ACCEPT WS-RANGE-CODE-RAW FROM CONSOLE
029800     INSPECT WS-RANGE-CODE-RAW
029900        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
030000                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030100     MOVE WS-RANGE-CODE-RAW (1:3) TO WS-RANGE-CODE
030200     IF NOT RANGE-IS-TWELVE-MONTH
030300        AND NOT RANGE-IS-YEAR-TO-DATE
030400        MOVE '6M ' TO WS-RANGE-CODE
030500     END-IF
030600     DISPLAY 'EXPANAL - RANGE SELECTED: ' WS-RANGE-CODE
030700*
030800     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
030900     DISPLAY 'EXPANAL - PROCESSING DATE: ' WS-TODAY-DATE
031000*
031100     PERFORM 110-BEGIN-BUILD-RANGE-START
031200        THRU 110-END-BUILD-RANGE-START
031300     PERFORM 120-BEGIN-BUILD-MONTH-BUCKETS
031400        THRU 120-END-BUILD-MONTH-BUCKETS
031500*
031600     OPEN INPUT  USERMST
031700          INPUT  TRANFILE
031800          INPUT  CATFILE
031900          OUTPUT EXPRPT
032000*
032100     PERFORM 130-BEGIN-LOAD-CATEGORY-TABLE
032200        THRU 130-END-LOAD-CATEGORY-TABLE
032300       UNTIL CAT-EOF-REACHED
032400*
032500     WRITE EXP-REPORT-LINE
032600         AFTER ADVANCING TOP-OF-FORM
032700*
032800     PERFORM 810-BEGIN-READ-NEXT-USER
032900        THRU 810-END-READ-NEXT-USER
033000     PERFORM 820-BEGIN-READ-NEXT-TRAN
033100        THRU 820-END-READ-NEXT-TRAN.
033200 100-END-INITIALIZE-RUN.
033300     EXIT.
033400*
033500*----------------------------------------------------------------
033600*   12M GOES BACK EXACTLY ONE YEAR, SAME MONTH AND DAY.  YTD
033700*   STARTS AT JANUARY FIRST OF THE PROCESSING YEAR.  ANYTHING
033800*   ELSE (THE 6M DEFAULT) GOES BACK SIX CALENDAR MONTHS.
033900*----------------------------------------------------------------
034000 110-BEGIN-BUILD-RANGE-START.
034100*
034200     EVALUATE TRUE
034300        WHEN RANGE-IS-TWELVE-MONTH
034400           COMPUTE WS-RS-CCYY = WS-TODAY-CCYY - CTE-ONE
034500           MOVE WS-TODAY-MM  TO WS-RS-MM
034600           MOVE WS-TODAY-DD  TO WS-RS-DD
034700           IF WS-TODAY-MM = 2 AND WS-TODAY-DD = 29
034800              PERFORM 112-BEGIN-TEST-RANGE-START-LEAP
034900                 THRU 112-END-TEST-RANGE-START-LEAP
035000              IF NOT YEAR-IS-LEAP
035100                 MOVE 28 TO WS-RS-DD
035200              END-IF
035300           END-IF
035400        WHEN RANGE-IS-YEAR-TO-DATE
035500           MOVE WS-TODAY-CCYY TO WS-RS-CCYY
035600           MOVE 1              TO WS-RS-MM
035700           MOVE 1              TO WS-RS-DD
035800        WHEN OTHER
035900           IF WS-TODAY-MM > 6
036000              COMPUTE WS-RS-MM = WS-TODAY-MM - 6
036100              MOVE WS-TODAY-CCYY TO WS-RS-CCYY
036200           ELSE
036300              COMPUTE WS-RS-MM = WS-TODAY-MM + 6
036400              COMPUTE WS-RS-CCYY = WS-TODAY-CCYY - CTE-ONE
036500           END-IF
036600           MOVE WS-TODAY-DD TO WS-RS-DD
036700     END-EVALUATE
036800     MOVE WS-RANGE-START-R TO WS-RANGE-START-DATE
036900     DISPLAY 'EXPANAL - RANGE START DATE: ' WS-RANGE-START-DATE.
037000 110-END-BUILD-RANGE-START.
037100     EXIT.
037200*
037300*----------------------------------------------------------------
037400*   A FEB 29 PROCESSING DATE ROLLED BACK ONE YEAR BY THE 12M
037500*   RANGE MAY LAND ON A YEAR THAT IS NOT A LEAP YEAR, WHICH IS
037600*   NOT A REAL CALENDAR DAY.  TESTS THE ROLLED-BACK YEAR, NOT
037700*   THE PROCESSING YEAR.
037800*----------------------------------------------------------------
037900 112-BEGIN-TEST-RANGE-START-LEAP.
038000*
038100     DIVIDE WS-RS-CCYY BY 4   GIVING WS-LEAP-REM-4
038200                              REMAINDER WS-LEAP-REM-4
038300     DIVIDE WS-RS-CCYY BY 100 GIVING WS-LEAP-REM-100
038400                              REMAINDER WS-LEAP-REM-100
038500     DIVIDE WS-RS-CCYY BY 400 GIVING WS-LEAP-REM-400
038600                              REMAINDER WS-LEAP-REM-400
038700*
038800     SET YEAR-IS-LEAP TO FALSE
038900     IF WS-LEAP-REM-4 = CTE-ZERO
039000        IF WS-LEAP-REM-100 NOT = CTE-ZERO
039100           OR WS-LEAP-REM-400 = CTE-ZERO
039200           SET YEAR-IS-LEAP TO TRUE
039300        END-IF
039400     END-IF.
039500 112-END-TEST-RANGE-START-LEAP.
039600     EXIT.
039700*
039800*----------------------------------------------------------------
039900*   ONE BUCKET PER CALENDAR MONTH FROM THE RANGE START MONTH
040000*   THROUGH THE PROCESSING MONTH, INCLUSIVE, ALL ZERO.  THE
040100*   START MONTH IS APPENDED HERE, UNCONDITIONALLY, BEFORE THE
040200*   UNTIL TEST BELOW IS EVER CHECKED - A TEST-BEFORE PERFORM
040300*   WOULD OTHERWISE SKIP IT WHENEVER THE START MONTH AND THE
040400*   PROCESSING MONTH ARE THE SAME (A YTD RANGE REQUESTED IN
040500*   JANUARY, FOR EXAMPLE).
040600*----------------------------------------------------------------
040700 120-BEGIN-BUILD-MONTH-BUCKETS.
040800*
040900     MOVE ZERO TO WS-MONTH-BUCKET-CNT
041000     MOVE WS-RS-CCYY TO WS-WORK-CCYY
041100     MOVE WS-RS-MM   TO WS-WORK-MM
041200*
041300     PERFORM 124-BEGIN-APPEND-MONTH-BUCKET
041400        THRU 124-END-APPEND-MONTH-BUCKET
041500*
041600     PERFORM 122-BEGIN-ADD-ONE-MONTH-BUCKET
041700        THRU 122-END-ADD-ONE-MONTH-BUCKET
041800       UNTIL WS-MONTH-BUCKET-CNT >= WS-MONTH-BUCKET-MAX-LIM
041900          OR (WS-WORK-CCYY = WS-TODAY-CCYY
042000              AND WS-WORK-MM = WS-TODAY-MM).
042100 120-END-BUILD-MONTH-BUCKETS.
042200     EXIT.
042300*
042400 122-BEGIN-ADD-ONE-MONTH-BUCKET.
042500*
042600     IF WS-WORK-MM = 12
042700        MOVE 1 TO WS-WORK-MM
042800        ADD CTE-ONE TO WS-WORK-CCYY
042900     ELSE
043000        ADD CTE-ONE TO WS-WORK-MM
043100     END-IF
043200*
043300     PERFORM 124-BEGIN-APPEND-MONTH-BUCKET
043400        THRU 124-END-APPEND-MONTH-BUCKET.
043500 122-END-ADD-ONE-MONTH-BUCKET.
043600     EXIT.
043700*
043800 124-BEGIN-APPEND-MONTH-BUCKET.
043900*
044000     ADD CTE-ONE TO WS-MONTH-BUCKET-CNT
044100     COMPUTE WS-MB-YYYYMM (WS-MONTH-BUCKET-CNT) =
044200             (WS-WORK-CCYY * 100) + WS-WORK-MM
044300     MOVE ZERO TO WS-MB-AMOUNT (WS-MONTH-BUCKET-CNT).
044400 124-END-APPEND-MONTH-BUCKET.
044500     EXIT.
044600*
044700*----------------------------------------------------------------
044800*   CATFILE ARRIVES SORTED ASCENDING BY CAT-CAT-ID, SO THE
044900*   LOOKUP TABLE IS BUILT IN THE SAME ORDER SEARCH ALL EXPECTS.
045000*----------------------------------------------------------------
045100 130-BEGIN-LOAD-CATEGORY-TABLE.
045200*
045300     IF WS-CAT-LOOKUP-CNT < WS-CAT-LOOKUP-MAX-LIM
045400        ADD CTE-ONE TO WS-CAT-LOOKUP-CNT
045500        MOVE CAT-CAT-ID   TO WS-CL-CAT-ID   (WS-CAT-LOOKUP-CNT)
045600        MOVE CAT-CAT-NAME TO WS-CL-CAT-NAME (WS-CAT-LOOKUP-CNT)
045700     END-IF
045800*
045900     READ CATFILE
046000         AT END
046100             SET CAT-EOF-REACHED TO TRUE
046200     END-READ.
046300 130-END-LOAD-CATEGORY-TABLE.
046400     EXIT.
046500*
046600*----------------------------------------------------------------
046700*   ONE ITERATION HANDLES ONE USER'S FULL EXPENSE ANALYSIS -
046800*   LOAD THE QUALIFYING TRANSACTIONS, THEN PRINT THE THREE
046900*   REPORT SECTIONS FOR THAT USER.
047000*----------------------------------------------------------------
047100 200-BEGIN-PROCESS-ONE-USER.
047200*
047300     MOVE USR-USER-ID       TO WS-CURRENT-USER-ID
047400     MOVE ZERO TO WS-CAT-BUCKET-CNT WS-USER-TOTAL-EXPENSE
047500     PERFORM 210-BEGIN-CLEAR-MONTH-BUCKET
047600        THRU 210-END-CLEAR-MONTH-BUCKET
047700       VARYING IDX-MONTH-BUCKET FROM 1 BY 1
047800         UNTIL IDX-MONTH-BUCKET > WS-MONTH-BUCKET-CNT
047900*
048000     PERFORM 220-BEGIN-APPLY-ONE-TRAN
048100        THRU 220-END-APPLY-ONE-TRAN
048200       UNTIL TRN-EOF-REACHED
048300          OR WS-HOLD-TRN-USER-ID NOT = WS-CURRENT-USER-ID
048400*
048500     PERFORM 230-BEGIN-SORT-CATEGORY-BUCKETS
048600        THRU 230-END-SORT-CATEGORY-BUCKETS
048700*
048800     MOVE SPACES TO EXP-REPORT-LINE
048900     MOVE 'USER:'             TO EXP-UH-CAPTION
049000     MOVE WS-CURRENT-USER-ID  TO EXP-UH-USER-ID
049100     WRITE EXP-REPORT-LINE
049200         AFTER ADVANCING 2 LINES
049300*
049400     PERFORM 240-BEGIN-PRINT-ONE-MONTH-LINE
049500        THRU 240-END-PRINT-ONE-MONTH-LINE
049600       VARYING IDX-MONTH-BUCKET FROM 1 BY 1
049700         UNTIL IDX-MONTH-BUCKET > WS-MONTH-BUCKET-CNT
049800*
049900     IF WS-CAT-BUCKET-CNT > CTE-ZERO
050000        MOVE SPACES TO EXP-REPORT-LINE
050100        MOVE 'CATEGORY BREAKDOWN' TO EXP-CH-CAPTION
050200        WRITE EXP-REPORT-LINE
050300            AFTER ADVANCING 1 LINE
050400        PERFORM 250-BEGIN-PRINT-ONE-CAT-LINE
050500           THRU 250-END-PRINT-ONE-CAT-LINE
050600          VARYING IDX-CAT-BUCKET FROM 1 BY 1
050700            UNTIL IDX-CAT-BUCKET > WS-CAT-BUCKET-CNT
050800     END-IF
050900*
051000     PERFORM 260-BEGIN-PRINT-USER-TOTAL-LINE
051100        THRU 260-END-PRINT-USER-TOTAL-LINE
051200*
051300     ADD CTE-ONE TO WS-USERS-PRINTED
051400     PERFORM 810-BEGIN-READ-NEXT-USER
051500        THRU 810-END-READ-NEXT-USER.
051600 200-END-PROCESS-ONE-USER.
051700     EXIT.
051800*
051900 210-BEGIN-CLEAR-MONTH-BUCKET.
052000*
052100     MOVE ZERO TO WS-MB-AMOUNT (IDX-MONTH-BUCKET).
052200 210-END-CLEAR-MONTH-BUCKET.
052300     EXIT.
052400*
052500 220-BEGIN-APPLY-ONE-TRAN.
052600*
052700     IF TRN-TYPE-EXPENSE
052800        AND TRN-TRAN-DATE >= WS-RANGE-START-DATE
052900        AND TRN-TRAN-DATE <= WS-TODAY-DATE
053000        COMPUTE WS-WORK-CCYY =
053100                (TRN-TRAN-CCYY * 100) + TRN-TRAN-MM
053200        SET IDX-MONTH-BUCKET TO 1
053300        SEARCH WS-MB-ENTRY
053400           WHEN WS-MB-YYYYMM (IDX-MONTH-BUCKET) = WS-WORK-CCYY
053500              ADD TRN-AMOUNT TO WS-MB-AMOUNT (IDX-MONTH-BUCKET)
053600        END-SEARCH
053700        ADD TRN-AMOUNT TO WS-USER-TOTAL-EXPENSE
053800        PERFORM 222-BEGIN-APPLY-CATEGORY-BUCKET
053900           THRU 222-END-APPLY-CATEGORY-BUCKET
054000     END-IF
054100*
054200     PERFORM 820-BEGIN-READ-NEXT-TRAN
054300        THRU 820-END-READ-NEXT-TRAN.
054400 220-END-APPLY-ONE-TRAN.
054500     EXIT.
054600*
054700*----------------------------------------------------------------
054800*   FIND OR OPEN A CATEGORY BUCKET FOR THIS TRANSACTION'S
054900*   CATEGORY, THEN ADD THE AMOUNT TO IT.  A ZERO OR UNKNOWN
055000*   CATEGORY GROUPS UNDER 'UNCATEGORIZED'.
055100*----------------------------------------------------------------
055200 222-BEGIN-APPLY-CATEGORY-BUCKET.
055300*
055400     MOVE ZERO TO WS-CAT-SCAN-IX
055500     SET IDX-CAT-BUCKET TO ZERO
055600     IF WS-CAT-BUCKET-CNT > CTE-ZERO
055700        PERFORM 224-BEGIN-FIND-CATEGORY-BUCKET
055800           THRU 224-END-FIND-CATEGORY-BUCKET
055900          VARYING WS-CAT-SCAN-IX FROM 1 BY 1
056000            UNTIL WS-CAT-SCAN-IX > WS-CAT-BUCKET-CNT
056100               OR IDX-CAT-BUCKET NOT = ZERO
056200     END-IF
056300*
056400     IF IDX-CAT-BUCKET = ZERO
056500        PERFORM 226-BEGIN-OPEN-CATEGORY-BUCKET
056600           THRU 226-END-OPEN-CATEGORY-BUCKET
056700        SET IDX-CAT-BUCKET TO WS-CAT-BUCKET-CNT
056800     END-IF
056900*
057000     ADD TRN-AMOUNT TO WS-CB-AMOUNT (IDX-CAT-BUCKET).
057100 222-END-APPLY-CATEGORY-BUCKET.
057200     EXIT.
057300*
057400 224-BEGIN-FIND-CATEGORY-BUCKET.
057500*
057600     IF WS-CB-CAT-ID (WS-CAT-SCAN-IX) = TRN-TRAN-CAT-ID
057700        SET IDX-CAT-BUCKET TO WS-CAT-SCAN-IX
057800     END-IF.
057900 224-END-FIND-CATEGORY-BUCKET.
058000     EXIT.
058100*
058200 226-BEGIN-OPEN-CATEGORY-BUCKET.
058300*
058400     IF WS-CAT-BUCKET-CNT < WS-CAT-BUCKET-MAX-LIM
058500        ADD CTE-ONE TO WS-CAT-BUCKET-CNT
058600        MOVE TRN-TRAN-CAT-ID TO WS-CB-CAT-ID (WS-CAT-BUCKET-CNT)
058700        MOVE ZERO            TO WS-CB-AMOUNT (WS-CAT-BUCKET-CNT)
058800        IF TRN-UNCATEGORIZED
058900           MOVE WS-UNCATEGORIZED-LITERAL
059000                    TO WS-CB-CAT-NAME (WS-CAT-BUCKET-CNT)
059100        ELSE
059200           PERFORM 228-BEGIN-LOOKUP-CATEGORY-NAME
059300              THRU 228-END-LOOKUP-CATEGORY-NAME
059400        END-IF
059500     END-IF.
059600 226-END-OPEN-CATEGORY-BUCKET.
059700     EXIT.
059800*
059900 228-BEGIN-LOOKUP-CATEGORY-NAME.
060000*
060100     SET IDX-CAT-LOOKUP TO 1
060200     SEARCH ALL WS-CL-ENTRY
060300        AT END
060400           MOVE WS-UNCATEGORIZED-LITERAL
060500                    TO WS-CB-CAT-NAME (WS-CAT-BUCKET-CNT)
060600        WHEN WS-CL-CAT-ID (IDX-CAT-LOOKUP) = TRN-TRAN-CAT-ID
060700           MOVE WS-CL-CAT-NAME (IDX-CAT-LOOKUP)
060800                    TO WS-CB-CAT-NAME (WS-CAT-BUCKET-CNT)
060900     END-SEARCH.
061000 228-END-LOOKUP-CATEGORY-NAME.
061100     EXIT.
061200*
061300*----------------------------------------------------------------
061400*   BUBBLE SORT ON AMOUNT, DESCENDING - THE SAME SIMPLE EXCHANGE
061500*   SORT BUDSEL USES, SINCE A USER RARELY HAS MORE THAN A DOZEN
061600*   OR SO CATEGORIES WITH ACTIVITY IN ANY ONE RANGE.
061700*----------------------------------------------------------------
061800 230-BEGIN-SORT-CATEGORY-BUCKETS.
061900*
062000     IF WS-CAT-BUCKET-CNT > CTE-ONE
062100        PERFORM 232-BEGIN-SORT-OUTER-PASS
062200           THRU 232-END-SORT-OUTER-PASS
062300          VARYING WS-SORT-IX FROM 1 BY 1
062400            UNTIL WS-SORT-IX >= WS-CAT-BUCKET-CNT
062500     END-IF.
062600 230-END-SORT-CATEGORY-BUCKETS.
062700     EXIT.
062800*
062900 232-BEGIN-SORT-OUTER-PASS.
063000*
063100     PERFORM 234-BEGIN-SORT-INNER-PASS
063200        THRU 234-END-SORT-INNER-PASS
063300       VARYING WS-SORT-JX FROM 1 BY 1
063400         UNTIL WS-SORT-JX > WS-CAT-BUCKET-CNT - WS-SORT-IX.
063500 232-END-SORT-OUTER-PASS.
063600     EXIT.
063700*
063800 234-BEGIN-SORT-INNER-PASS.
063900*
064000     IF WS-CB-AMOUNT (WS-SORT-JX) < WS-CB-AMOUNT (WS-SORT-JX + 1)
064100        MOVE WS-CB-ROW (WS-SORT-JX)     TO WS-CB-SWAP-AREA
064200        MOVE WS-CB-ROW (WS-SORT-JX + 1) TO WS-CB-ROW (WS-SORT-JX)
064300        MOVE WS-CB-SWAP-AREA         TO WS-CB-ROW (WS-SORT-JX + 1)
064400     END-IF.
064500 234-END-SORT-INNER-PASS.
064600     EXIT.
064700*
064800 240-BEGIN-PRINT-ONE-MONTH-LINE.
064900*
065000     MOVE SPACES TO EXP-REPORT-LINE
065100     MOVE 'MONTH:'          TO EXP-MD-CAPTION-1
065200     MOVE 'TOTAL EXPENSES:' TO EXP-MD-CAPTION-2
065300     MOVE WS-MB-YYYYMM (IDX-MONTH-BUCKET) TO EXP-MD-MONTH
065400     MOVE WS-MB-AMOUNT (IDX-MONTH-BUCKET) TO EXP-MD-AMOUNT
065500     WRITE EXP-REPORT-LINE
065600         AFTER ADVANCING 1 LINE.
065700 240-END-PRINT-ONE-MONTH-LINE.
065800     EXIT.
065900*
066000 250-BEGIN-PRINT-ONE-CAT-LINE.
066100*
066200     IF WS-USER-TOTAL-EXPENSE > ZERO
066300        COMPUTE WS-PERCENT-INTERMEDIATE ROUNDED =
066400           (WS-CB-AMOUNT (IDX-CAT-BUCKET) /
066500            WS-USER-TOTAL-EXPENSE) * 100
066600     ELSE
066700        MOVE ZERO TO WS-PERCENT-INTERMEDIATE
066800     END-IF
066900*
067000     MOVE SPACES TO EXP-REPORT-LINE
067100     MOVE WS-CB-CAT-NAME (IDX-CAT-BUCKET) TO EXP-CD-CAT-NAME
067200     MOVE WS-CB-AMOUNT   (IDX-CAT-BUCKET) TO EXP-CD-AMOUNT
067300     MOVE WS-PERCENT-INTERMEDIATE         TO EXP-CD-PERCENT
067400     MOVE '%'                             TO EXP-CD-PERCENT-SIGN
067500     WRITE EXP-REPORT-LINE
067600         AFTER ADVANCING 1 LINE.
067700 250-END-PRINT-ONE-CAT-LINE.
067800     EXIT.
067900*
068000 260-BEGIN-PRINT-USER-TOTAL-LINE.
068100*
068200     MOVE SPACES TO EXP-REPORT-LINE
068300     MOVE 'USER TOTAL EXPENSE:' TO EXP-UT-CAPTION
068400     MOVE WS-CURRENT-USER-ID    TO EXP-UT-USER-ID
068500     MOVE WS-USER-TOTAL-EXPENSE TO EXP-UT-AMOUNT
068600     WRITE EXP-REPORT-LINE
068700         AFTER ADVANCING 2 LINES.
068800 260-END-PRINT-USER-TOTAL-LINE.
068900     EXIT.
069000*
069100 810-BEGIN-READ-NEXT-USER.
069200*
069300     READ USERMST
069400         AT END
069500             SET USR-EOF-REACHED TO TRUE
069600         NOT AT END
069700             ADD CTE-ONE TO WS-USERS-READ
069800     END-READ.
069900 810-END-READ-NEXT-USER.
070000     EXIT.
070100*
070200 820-BEGIN-READ-NEXT-TRAN.
070300*
070400     READ TRANFILE
070500         AT END
070600             SET TRN-EOF-REACHED TO TRUE
070700             MOVE HIGH-VALUES    TO WS-HOLD-TRN-USER-ID
070800         NOT AT END
070900             MOVE TRN-TRAN-USER-ID TO WS-HOLD-TRN-USER-ID
071000     END-READ.
071100 820-END-READ-NEXT-TRAN.
071200     EXIT.
071300*
071400 900-BEGIN-FINISH-RUN.
071500*
071600     CLOSE USERMST TRANFILE CATFILE EXPRPT
071700     DISPLAY SPACE
071800     DISPLAY 'EXPANAL - USERS READ    : ' WS-USERS-READ
071900     DISPLAY 'EXPANAL - USERS PRINTED : ' WS-USERS-PRINTED
072000     DISPLAY 'EXPANAL - RUN COMPLETE.'.
072100 900-END-FINISH-RUN.
072200     EXIT.
072300*
072400 END PROGRAM ExpAnal.
