000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : BudRec                                         *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : Budget Record Layout                            *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        One occurrence per budget a user has set up, either    *
000900*        for one category or, when BUD-CAT-ID is zero, an       *
001000*        overall budget across all categories.  BudSel selects   *
001100*        the budgets that are flagged active and, separately,   *
001200*        the budgets whose date range covers the processing     *
001300*        date, without regard to the active flag.                *
001400*                                                                *
001500*        File is LINE SEQUENTIAL, sorted ascending by owning     *
001600*        user and then by start date, one budget per line.      *
001700*        Physical line length is 101 bytes (the 99 bytes of     *
001800*        business fields below plus the shop-standard 2-byte    *
001900*        trailer reserve).                                       *
002000*                                                                *
002100******************************************************************
002200*
002300*    MAINTENANCE HISTORY.
002400*        09/19/1996  T.OKONKWO     ORIGINAL LAYOUT - CR-0733
002500*        02/02/1999  D.FISCHER     Y2K REVIEW - START/END DATE
002600*                                  FIELDS ARE AND REMAIN 4-DIGIT
002700*                                  CENTURY - CR-0879
002800*        07/06/2001  J.JOHANSSON   ADDED BUD-BUD-PERIOD SO THE
002900*                                  BUDGET SCREEN CAN SHOW WEEKLY,
003000*                                  MONTHLY, QUARTERLY OR YEARLY
003100*                                  BUDGETS SIDE BY SIDE - CR-1042
003200*
003300 01  BUD-BUDGET-RECORD.
003400*
003500*        --- PRIMARY / FOREIGN KEYS ---------------------------
003600     05  BUD-BUD-ID               PIC 9(10).
003700     05  BUD-BUD-USER-ID          PIC 9(10).
003800*
003900*        --- DISPLAY IDENTIFICATION -----------------------------
004000     05  BUD-BUD-NAME             PIC X(30).
004100*
004200*        --- BUDGETED AMOUNT -----------------------------------
004300     05  BUD-AMOUNT               PIC S9(11)V99.
004400*
004500*        --- CATEGORY TIE-IN (ZERO = OVERALL BUDGET) -------------
004600     05  BUD-BUD-CAT-ID           PIC 9(10).
004700         88  BUD-OVERALL-BUDGET        VALUE ZEROES.
004800*
004900*        --- BUDGET PERIOD -----------------------------------
005000     05  BUD-BUD-PERIOD           PIC X(09).
005100         88  BUD-PERIOD-WEEKLY         VALUE 'WEEKLY   '.
005200         88  BUD-PERIOD-MONTHLY        VALUE 'MONTHLY  '.
005300         88  BUD-PERIOD-QUARTERLY      VALUE 'QUARTERLY'.
005400         88  BUD-PERIOD-YEARLY         VALUE 'YEARLY   '.
005500*
005600*        --- BUDGET PERIOD DATE RANGE, CCYYMMDD -----------------
005700     05  BUD-START-DATE           PIC 9(08).
005800     05  BUD-END-DATE             PIC 9(08).
005900*
006000*        --- ACTIVE FLAG -----------------------------------------
006100     05  BUD-BUD-ACTIVE           PIC X(01).
006200         88  BUD-IS-ACTIVE             VALUE 'Y'.
006300         88  BUD-IS-INACTIVE           VALUE 'N'.
006400*
006500*        --- RESERVE FOR FUTURE EXPANSION ------------------------
006600     05  FILLER                   PIC X(02).
