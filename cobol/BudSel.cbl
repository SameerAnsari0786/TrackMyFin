000100******************************************************************
000200*                                                                *
000300*   PROGRAM   :  BudSel                                         *
000400*   SYSTEM    :  TrackMyFin - Personal Finance Batch Subsystem   *
000500*   TITLE     :  Budget Selection Listing                        *
000600*                                                                *
000700*   PURPOSE.                                                     *
000800*       Step 2 of the nightly TrackMyFin run.  Reads the         *
000900*       budget file (sorted by owning user, then start date)     *
001000*       and, for each user, prints two selections to SYSOUT -   *
001100*       the budgets flagged active (BUD-BUD-ACTIVE = 'Y',        *
001200*       regardless of date), and the budgets that are current    *
001300*       as of the processing date (start date through end date  *
001400*       spans today), each in descending start-date order.       *
001500*       There is no separate print file for this step; the      *
001600*       shop's convention for a listing this short is to write  *
001700*       straight to the job's SYSOUT, the same idiom used by     *
001800*       the on-line CPU-usage listing in the demonstration       *
001900*       library this program was built from.                    *
002000*                                                                *
002100******************************************************************
002200*
002300 IDENTIFICATION DIVISION.
002400*
002500 PROGRAM-ID.     BudSel.
002600 AUTHOR.         T OKONKWO.
002700 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - BATCH SUPPORT UNIT.
002800 DATE-WRITTEN.   09/19/1996.
002900 DATE-COMPILED.
003000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM.
003100*
003200*----------------------------------------------------------------
003300*   CHANGE LOG
003400*----------------------------------------------------------------
003500*   09/19/1996  TO   CR-0733  ORIGINAL PROGRAM.  SELECTS ACTIVE
003600*                             BUDGETS PER USER, DESCENDING BY
003700*                             START DATE.
003800*   02/02/1999  DF   CR-0879  YEAR 2000 REVIEW.  BUD-START-DATE
003900*                             AND BUD-END-DATE CARRY A FULL
004000*                             FOUR-DIGIT CENTURY ALREADY; NO
004100*                             CHANGE REQUIRED.  SIGNED OFF.
004200*   07/06/2001  JJ   CR-1042  ADDED THE CURRENT-BUDGET SELECTION
004300*                             (START DATE THROUGH END DATE SPANS
004400*                             THE PROCESSING DATE) ALONGSIDE THE
004500*                             ORIGINAL ACTIVE-FLAG SELECTION.
004600*   04/18/2006  MP   PR-2308  MINOR - THE PROCESSING DATE NOW
004700*                             COMES FROM THE SYSTEM CLOCK VIA
004800*                             ACCEPT ... FROM DATE, NOT FROM A
004900*                             PARM CARD, SO OPERATIONS NO LONGER
005000*                             HAS TO SUPPLY IT AT SUBMIT TIME.
005100*----------------------------------------------------------------
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS BUDGET-PERIOD-CHARS IS "A" THRU "Z" " ".
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT BUDFILE          ASSIGN TO "BUDFILE"
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-BUDFILE.
006500*
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900 FD  BUDFILE
007000     LABEL RECORDS ARE STANDARD.
007100 COPY BUDREC.
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-FILE-STATUS-GROUP.
007600     05  FS-BUDFILE               PIC X(02) VALUE ZEROES.
007700     05  FILLER                   PIC X(01).
007800*
007900 01  WS-RUN-SWITCHES.
008000     05  WS-BUD-EOF-SW            PIC X(01) VALUE 'N'.
008100         88  BUD-EOF-REACHED           VALUE 'Y'.
008200     05  FILLER                   PIC X(01) VALUE SPACES.
008300*
008400*----------------------------------------------------------------
008500*   COUNTERS AND SUBSCRIPTS (COMP PER SHOP STANDARD)
008600*----------------------------------------------------------------
008700 01  WS-COUNTERS.
008800     05  WS-BUDGETS-READ          COMP PIC S9(07) VALUE ZERO.
008900     05  WS-ACTIVE-COUNT          COMP PIC S9(07) VALUE ZERO.
009000     05  WS-CURRENT-COUNT         COMP PIC S9(07) VALUE ZERO.
009100     05  WS-TABLE-IX              COMP PIC S9(05) VALUE ZERO.
009200     05  WS-SORT-IX               COMP PIC S9(05) VALUE ZERO.
009300     05  WS-SORT-JX               COMP PIC S9(05) VALUE ZERO.
009400     05  FILLER                   PIC X(01) VALUE SPACES.
009500*
009600 78  CTE-ZERO                                     VALUE 0.
009700 78  CTE-ONE                                      VALUE 1.
009800*
009900*----------------------------------------------------------------
010000*   PROCESSING DATE
010100*----------------------------------------------------------------
010200 01  WS-TODAY.
010300     05  WS-TODAY-DATE            PIC 9(08) VALUE ZEROES.
010400     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
010500         10  WS-TODAY-CCYY        PIC 9(04).
010600         10  WS-TODAY-MM          PIC 9(02).
010700         10  WS-TODAY-DD          PIC 9(02).
010800     05  FILLER                   PIC X(01).
010900*
011000*----------------------------------------------------------------
011100*   ALL BUDGETS FOR THE CURRENT USER, LOADED IN FILE ORDER
011200*   (ASCENDING START DATE), THEN RE-SORTED DESCENDING BELOW
011300*----------------------------------------------------------------
011400 01  WS-USER-BUDGET-CONTROL.
011500     05  WS-USER-BUDGET-MAX-LIM   COMP PIC S9(05) VALUE 500.
011600     05  WS-USER-BUDGET-CAP-CNT   COMP PIC S9(05) VALUE ZERO.
011700     05  FILLER                   PIC X(01) VALUE SPACES.
011800*
011900 01  WS-USER-BUDGET-TABLE.
012000     05  WS-USER-BUDGET-ENTRY OCCURS 0 TO 500 TIMES
012100                        DEPENDING ON WS-USER-BUDGET-CAP-CNT
012200                        INDEXED BY IDX-USER-BUDGET.
012300         10  WS-UB-BUD-ID         PIC 9(10).
012400         10  WS-UB-BUD-NAME       PIC X(30).
012500         10  WS-UB-BUD-AMOUNT     PIC S9(11)V99.
012600         10  WS-UB-BUD-CAT-ID     PIC 9(10).
012700         10  WS-UB-BUD-PERIOD     PIC X(09).
012800         10  WS-UB-START-DATE     PIC 9(08).
012900         10  WS-UB-END-DATE       PIC 9(08).
013000         10  WS-UB-ACTIVE         PIC X(01).
013100*
013200*        ALTERNATE VIEW USED BY THE SHELL-SORT PARAGRAPH TO
013300*        SWAP TWO ENTRIES AS A SINGLE MOVE.
013400 01  WS-USER-BUDGET-TABLE-R REDEFINES WS-USER-BUDGET-TABLE.
013500     05  WS-UB-ROW OCCURS 0 TO 500 TIMES
013600                        DEPENDING ON WS-USER-BUDGET-CAP-CNT
013700                        INDEXED BY IDX-UB-ROW.
013800         10  FILLER               PIC X(81).
013900*
014000 77  WS-SWAP-AREA                 PIC X(81).
014100*
014200 77  WS-CURRENT-USER-ID           PIC 9(10) VALUE ZEROES.
014300 77  WS-NEXT-BUD-ID               PIC 9(10) VALUE ZEROES.
014400 01  WS-HOLD-BUD-RECORD.
014500     05  WS-HOLD-BUD-USER-ID      PIC 9(10).
014600     05  FILLER                   PIC X(99).
014700*
014800*        REDEFINITION OF THE FILE-STATUS BYTES, SAME SHOP
014900*        CONVENTION USED THROUGHOUT THE BATCH SUITE.
015000 01  WS-FS-BUDFILE-R REDEFINES WS-FILE-STATUS-GROUP.
015100     05  FS-BUDFILE-CLASS         PIC X(01).
015200     05  FS-BUDFILE-DETAIL        PIC X(01).
015300     05  FILLER                   PIC X(01).
015400*
015500*----------------------------------------------------------------
015600*   PRINT-STYLE DISPLAY LINE FOR THE BUDGET LISTING
015700*----------------------------------------------------------------
015800 01  WS-LISTING-LINE.
015900     05  FILLER                   PIC X(02) VALUE SPACES.
016000     05  WS-LL-BUD-ID             PIC Z(09)9.
016100     05  FILLER                   PIC X(02) VALUE SPACES.
016200     05  WS-LL-BUD-NAME           PIC X(30).
016300     05  FILLER                   PIC X(02) VALUE SPACES.
016400     05  WS-LL-BUD-AMOUNT         PIC -Z(10)9.99.
016500     05  FILLER                   PIC X(02) VALUE SPACES.
016600     05  WS-LL-BUD-PERIOD         PIC X(09).
016700     05  FILLER                   PIC X(02) VALUE SPACES.
016800     05  WS-LL-START-DATE         PIC 9(04)/9(02)/9(02).
016900     05  FILLER                   PIC X(02) VALUE SPACES.
017000     05  WS-LL-END-DATE           PIC 9(04)/9(02)/9(02).
017100*
017200 PROCEDURE DIVISION.
017300*
017400 DECLARATIVES.
017500 BUDFILE-ERROR-HANDLING SECTION.
017600     USE AFTER ERROR PROCEDURE ON BUDFILE.
017700 BUDFILE-STATUS-CHECK.
017800     DISPLAY '*** BUDSEL - I/O ERROR ON BUDFILE ***'
017900     DISPLAY 'FILE STATUS: [' FS-BUDFILE ']'
018000     DISPLAY 'RUN TERMINATED ABNORMALLY.'
018100     MOVE 99 TO RETURN-CODE
018200     STOP RUN.
018300 END DECLARATIVES.
018400*
018500 MAIN-PARAGRAPH.
018600*
018700     PERFORM 100-BEGIN-INITIALIZE-RUN
018800        THRU 100-END-INITIALIZE-RUN
018900*
019000     PERFORM 200-BEGIN-PROCESS-ONE-USER-GROUP
019100        THRU 200-END-PROCESS-ONE-USER-GROUP
019200       UNTIL BUD-EOF-REACHED
019300*
019400     PERFORM 900-BEGIN-FINISH-RUN
019500        THRU 900-END-FINISH-RUN
019600*
019700     STOP RUN.
019800*
019900 100-BEGIN-INITIALIZE-RUN.
020000*
020100     DISPLAY 'BUDSEL - BUDGET SELECTION LISTING'
020200     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
020300     DISPLAY 'BUDSEL - PROCESSING DATE: ' WS-TODAY-DATE
020400     OPEN INPUT BUDFILE
020500     IF FS-BUDFILE NOT = '00'
020600        DISPLAY 'BUDSEL - UNABLE TO OPEN BUDFILE, STATUS '
020700                FS-BUDFILE
020800        MOVE 99 TO RETURN-CODE
020900        STOP RUN
021000     END-IF
021100     PERFORM 810-BEGIN-READ-NEXT-BUDGET
021200        THRU 810-END-READ-NEXT-BUDGET.
021300 100-END-INITIALIZE-RUN.
021400     EXIT.
021500*
021600*----------------------------------------------------------------
021700*   ONE ITERATION HANDLES EVERY BUDGET ROW FOR ONE USER, THEN
021800*   LEAVES THE NEXT USER'S FIRST ROW ALREADY BUFFERED - THE
021900*   SAME CONTROL-BREAK IDIOM USED BY EXPANAL FOR TRANSACTIONS.
022000*----------------------------------------------------------------
022100 200-BEGIN-PROCESS-ONE-USER-GROUP.
022200*
022300     MOVE WS-HOLD-BUD-USER-ID    TO WS-CURRENT-USER-ID
022400     MOVE ZERO TO WS-USER-BUDGET-CAP-CNT
022500*
022600     PERFORM 210-BEGIN-LOAD-ONE-BUDGET
022700        THRU 210-END-LOAD-ONE-BUDGET
022800       UNTIL BUD-EOF-REACHED
022900          OR WS-HOLD-BUD-USER-ID NOT = WS-CURRENT-USER-ID
023000*
023100     PERFORM 220-BEGIN-SORT-USER-BUDGETS
023200        THRU 220-END-SORT-USER-BUDGETS
023300*
023400     DISPLAY SPACE
023500     DISPLAY 'BUDSEL - USER: ' WS-CURRENT-USER-ID
023600     DISPLAY '  ACTIVE BUDGETS (BY START DATE DESCENDING)'
023700     PERFORM 230-BEGIN-LIST-ACTIVE-BUDGETS
023800        THRU 230-END-LIST-ACTIVE-BUDGETS
023900       VARYING WS-TABLE-IX FROM 1 BY 1
024000         UNTIL WS-TABLE-IX > WS-USER-BUDGET-CAP-CNT
024100*
024200     DISPLAY '  CURRENT BUDGETS (BY START DATE DESCENDING)'
024300     PERFORM 240-BEGIN-LIST-CURRENT-BUDGETS
024400        THRU 240-END-LIST-CURRENT-BUDGETS
024500       VARYING WS-TABLE-IX FROM 1 BY 1
024600         UNTIL WS-TABLE-IX > WS-USER-BUDGET-CAP-CNT.
024700 200-END-PROCESS-ONE-USER-GROUP.
024800     EXIT.
024900*
025000 210-BEGIN-LOAD-ONE-BUDGET.
025100*
025200     IF WS-USER-BUDGET-CAP-CNT < WS-USER-BUDGET-MAX-LIM
025300        ADD CTE-ONE TO WS-USER-BUDGET-CAP-CNT
025400        MOVE BUD-BUD-ID
025500                 TO WS-UB-BUD-ID (WS-USER-BUDGET-CAP-CNT)
025600        MOVE BUD-BUD-NAME
025700                 TO WS-UB-BUD-NAME (WS-USER-BUDGET-CAP-CNT)
025800        MOVE BUD-AMOUNT
025900                 TO WS-UB-BUD-AMOUNT (WS-USER-BUDGET-CAP-CNT)
026000        MOVE BUD-BUD-CAT-ID
026100                 TO WS-UB-BUD-CAT-ID (WS-USER-BUDGET-CAP-CNT)
026200        MOVE BUD-BUD-PERIOD
026300                 TO WS-UB-BUD-PERIOD (WS-USER-BUDGET-CAP-CNT)
026400        MOVE BUD-START-DATE
026500                 TO WS-UB-START-DATE (WS-USER-BUDGET-CAP-CNT)
026600        MOVE BUD-END-DATE
026700                 TO WS-UB-END-DATE (WS-USER-BUDGET-CAP-CNT)
026800        MOVE BUD-BUD-ACTIVE
026900                 TO WS-UB-ACTIVE (WS-USER-BUDGET-CAP-CNT)
027000     END-IF
027100*
027200     PERFORM 810-BEGIN-READ-NEXT-BUDGET
027300        THRU 810-END-READ-NEXT-BUDGET.
027400 210-END-LOAD-ONE-BUDGET.
027500     EXIT.
027600*
027700*----------------------------------------------------------------
027800*   BUBBLE SORT ON START DATE, DESCENDING.  THE TABLE NEVER
027900*   HOLDS MORE THAN A HANDFUL OF BUDGETS PER USER SO THE
028000*   SIMPLE EXCHANGE SORT IS PLENTY FAST ENOUGH.
028100*----------------------------------------------------------------
028200 220-BEGIN-SORT-USER-BUDGETS.
028300*
028400     IF WS-USER-BUDGET-CAP-CNT > CTE-ONE
028500        PERFORM 222-BEGIN-SORT-OUTER-PASS
028600           THRU 222-END-SORT-OUTER-PASS
028700          VARYING WS-SORT-IX FROM 1 BY 1
028800            UNTIL WS-SORT-IX >= WS-USER-BUDGET-CAP-CNT
028900     END-IF.
029000 220-END-SORT-USER-BUDGETS.
029100     EXIT.
029200*
029300 222-BEGIN-SORT-OUTER-PASS.
029400*
029500     PERFORM 224-BEGIN-SORT-INNER-PASS
029600        THRU 224-END-SORT-INNER-PASS
029700       VARYING WS-SORT-JX FROM 1 BY 1
029800         UNTIL WS-SORT-JX > WS-USER-BUDGET-CAP-CNT - WS-SORT-IX.
029900 222-END-SORT-OUTER-PASS.
030000     EXIT.
030100*
030200 224-BEGIN-SORT-INNER-PASS.
030300*
030400     IF WS-UB-START-DATE (WS-SORT-JX) <
030500        WS-UB-START-DATE (WS-SORT-JX + 1)
030600        MOVE WS-UB-ROW (WS-SORT-JX)     TO WS-SWAP-AREA
030700        MOVE WS-UB-ROW (WS-SORT-JX + 1) TO WS-UB-ROW (WS-SORT-JX)
030800        MOVE WS-SWAP-AREA          TO WS-UB-ROW (WS-SORT-JX + 1)
030900     END-IF.
031000 224-END-SORT-INNER-PASS.
031100     EXIT.
031200*
031300 230-BEGIN-LIST-ACTIVE-BUDGETS.
031400*
031500     IF WS-UB-ACTIVE (WS-TABLE-IX) = 'Y'
031600        ADD CTE-ONE TO WS-ACTIVE-COUNT
031700        PERFORM 250-BEGIN-FORMAT-LISTING-LINE
031800           THRU 250-END-FORMAT-LISTING-LINE
031900        DISPLAY WS-LISTING-LINE
032000     END-IF.
032100 230-END-LIST-ACTIVE-BUDGETS.
032200     EXIT.
032300*
032400 240-BEGIN-LIST-CURRENT-BUDGETS.
032500*
032600     IF WS-UB-START-DATE (WS-TABLE-IX) <= WS-TODAY-DATE
032700     AND WS-UB-END-DATE   (WS-TABLE-IX) >= WS-TODAY-DATE
032800        ADD CTE-ONE TO WS-CURRENT-COUNT
032900        PERFORM 250-BEGIN-FORMAT-LISTING-LINE
033000           THRU 250-END-FORMAT-LISTING-LINE
033100        DISPLAY WS-LISTING-LINE
033200     END-IF.
033300 240-END-LIST-CURRENT-BUDGETS.
033400     EXIT.
033500*
033600 250-BEGIN-FORMAT-LISTING-LINE.
033700*
033800     MOVE SPACES                 TO WS-LISTING-LINE
033900     MOVE WS-UB-BUD-ID     (WS-TABLE-IX) TO WS-LL-BUD-ID
034000     MOVE WS-UB-BUD-NAME   (WS-TABLE-IX) TO WS-LL-BUD-NAME
034100     MOVE WS-UB-BUD-AMOUNT (WS-TABLE-IX) TO WS-LL-BUD-AMOUNT
034200     MOVE WS-UB-BUD-PERIOD (WS-TABLE-IX) TO WS-LL-BUD-PERIOD
034300     IF WS-UB-BUD-PERIOD (WS-TABLE-IX) IS NOT
034400                                        BUDGET-PERIOD-CHARS
034500        DISPLAY 'BUDSEL - WARNING, UNEXPECTED CHARACTER IN '
034600                'BUDGET PERIOD: ' WS-UB-BUD-PERIOD (WS-TABLE-IX)
034700     END-IF
034800     MOVE WS-UB-START-DATE (WS-TABLE-IX) TO WS-LL-START-DATE
034900     MOVE WS-UB-END-DATE   (WS-TABLE-IX) TO WS-LL-END-DATE.
035000 250-END-FORMAT-LISTING-LINE.
035100     EXIT.
035200*
035300 810-BEGIN-READ-NEXT-BUDGET.
035400*
035500     READ BUDFILE
035600         AT END
035700             SET BUD-EOF-REACHED TO TRUE
035800             MOVE HIGH-VALUES    TO WS-HOLD-BUD-USER-ID
035900         NOT AT END
036000             ADD CTE-ONE TO WS-BUDGETS-READ
036100             MOVE BUD-BUD-USER-ID TO WS-HOLD-BUD-USER-ID
036200     END-READ.
036300 810-END-READ-NEXT-BUDGET.
036400     EXIT.
036500*
036600 900-BEGIN-FINISH-RUN.
036700*
036800     CLOSE BUDFILE
036900     DISPLAY SPACE
037000     DISPLAY 'BUDSEL - BUDGETS READ    : ' WS-BUDGETS-READ
037100     DISPLAY 'BUDSEL - ACTIVE SELECTED : ' WS-ACTIVE-COUNT
037200     DISPLAY 'BUDSEL - CURRENT SELECTED: ' WS-CURRENT-COUNT
037300     DISPLAY 'BUDSEL - RUN COMPLETE.'.
037400 900-END-FINISH-RUN.
037500     EXIT.
037600*
037700 END PROGRAM BudSel.
