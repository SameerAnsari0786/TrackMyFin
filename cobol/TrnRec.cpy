000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : TrnRec                                         *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : Transaction Detail Record Layout                *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        One occurrence per income or expense transaction       *
000900*        posted by a user.  The transaction file feeds both      *
001000*        the dashboard statistics step (DshStat) and the        *
001100*        expense analysis step (ExpAnal).  Amounts are always   *
001200*        carried as a positive magnitude; the sign of the       *
001300*        contribution to a total is driven entirely by          *
001400*        TRN-TRAN-TYPE, never by the sign of TRN-AMOUNT.         *
001500*                                                                *
001600*        File is LINE SEQUENTIAL, sorted ascending by owning     *
001700*        user and then by transaction date, one transaction     *
001800*        per line.  Physical line length is 120 bytes (the 118  *
001900*        bytes of business fields below plus the shop-standard  *
002000*        2-byte trailer reserve).                                *
002100*                                                                *
002200******************************************************************
002300*
002400*    MAINTENANCE HISTORY.
002500*        04/02/1988  R.HALVERSEN   ORIGINAL LAYOUT - CR-0119
002600*        08/17/1990  R.HALVERSEN   ADDED TRN-TRAN-CAT-ID FOR
002700*                                  CATEGORY TIE-IN - CR-0277
002800*        11/09/1991  R.HALVERSEN   ALIGNED TYPE LITERALS WITH
002900*                                  CATEGORY FILE ('INCOME '/
003000*                                  'EXPENSE') - CR-0344
003100*        06/14/1994  T.OKONKWO     WIDENED DESCRIPTION TO X(60),
003200*                                  AMOUNT TO S9(11)V99 TO MATCH
003300*                                  NEW CURRENCY CEILING - CR-0602
003400*        02/02/1999  D.FISCHER     Y2K REVIEW - DATE FIELD IS AND
003500*                                  REMAINS 4-DIGIT CCYY - CR-0879
003600*
003700 01  TRN-TRANSACTION-RECORD.
003800*
003900*        --- PRIMARY / FOREIGN KEYS ---------------------------
004000     05  TRN-TRAN-ID              PIC 9(10).
004100     05  TRN-TRAN-USER-ID         PIC 9(10).
004200*
004300*        --- MONETARY AMOUNT (ALWAYS A POSITIVE MAGNITUDE) -----
004400     05  TRN-AMOUNT               PIC S9(11)V99.
004500*
004600*        --- TRANSACTION TYPE INDICATOR ------------------------
004700     05  TRN-TRAN-TYPE            PIC X(07).
004800         88  TRN-TYPE-INCOME           VALUE 'INCOME '.
004900         88  TRN-TYPE-EXPENSE          VALUE 'EXPENSE'.
005000*
005100*        --- CATEGORY TIE-IN (ZERO = UNCATEGORIZED) -------------
005200     05  TRN-TRAN-CAT-ID          PIC 9(10).
005300         88  TRN-UNCATEGORIZED         VALUE ZEROES.
005400*
005500*        --- TRANSACTION DATE, CCYYMMDD --------------------------
005600     05  TRN-TRAN-DATE            PIC 9(08).
005700     05  TRN-TRAN-DATE-R REDEFINES TRN-TRAN-DATE.
005800         10  TRN-TRAN-CCYY        PIC 9(04).
005900         10  TRN-TRAN-MM          PIC 9(02).
006000         10  TRN-TRAN-DD          PIC 9(02).
006100*
006200*        --- FREE-FORM DESCRIPTION ------------------------------
006300     05  TRN-TRAN-DESC            PIC X(60).
006400*
006500*        --- RESERVE FOR FUTURE EXPANSION ------------------------
006600     05  FILLER                   PIC X(02).
