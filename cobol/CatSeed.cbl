000100******************************************************************
000200*                                                                *
000300*   PROGRAM   :  CatSeed                                        *
000400*   SYSTEM    :  TrackMyFin - Personal Finance Batch Subsystem   *
000500*   TITLE     :  Category Reference File Maintenance Step        *
000600*                                                                *
000700*   PURPOSE.                                                     *
000800*       Step 1 of the nightly TrackMyFin run.  Reads the         *
000900*       category reference file and, if it is completely        *
001000*       empty, writes the ten shop-standard default categories  *
001100*       (four INCOME, six EXPENSE), each flagged as a default   *
001200*       category.  Every category placed on the file - default  *
001300*       or otherwise - passes through the duplicate-name-and-   *
001400*       type edit before it is written, so the same edit that   *
001500*       guards the on-line "add category" screen also guards    *
001600*       this batch seeding pass.                                *
001700*                                                                *
001800******************************************************************
001900*
002000 IDENTIFICATION DIVISION.
002100*
002200 PROGRAM-ID.     CatSeed.
002300 AUTHOR.         R HALVERSEN.
002400 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - BATCH SUPPORT UNIT.
002500 DATE-WRITTEN.   05/11/1988.
002600 DATE-COMPILED.
002700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM.
002800*
002900*----------------------------------------------------------------
003000*   CHANGE LOG
003100*----------------------------------------------------------------
003200*   05/11/1988  RH   CR-0121  ORIGINAL PROGRAM.  READS THE
003300*                             CATEGORY FILE AND SEEDS THE
003400*                             DEFAULT SET WHEN IT IS EMPTY.
003500*   08/17/1990  RH   CR-0277  ADDED CAT-CAT-TYPE TO THE DUPLICATE
003600*                             EDIT SO INCOME AND EXPENSE
003700*                             CATEGORIES MAY SHARE A NAME.
003800*   03/30/1993  RH   CR-0512  ADDED CAT-CAT-COLOR TO THE DEFAULT
003900*                             CATEGORY TABLE FOR THE NEW ON-LINE
004000*                             CHART DISPLAY.
004100*   09/19/1996  TO   CR-0733  REPLACED THE HARD-CODED SIX-CATEGORY
004200*                             DEFAULT TABLE WITH THE CURRENT TEN-
004300*                             CATEGORY TABLE (FOUR INCOME, SIX
004400*                             EXPENSE) PER THE REVISED STANDARD
004500*                             CHART OF CATEGORIES.
004600*   02/02/1999  DF   CR-0879  YEAR 2000 REVIEW.  NO TWO-DIGIT
004700*                             YEAR FIELDS EXIST IN THIS PROGRAM;
004800*                             NO CHANGE REQUIRED.  SIGNED OFF.
004900*   07/06/2001  JJ   CR-1042  ADDED THE UPSI-0 FORCED-RESEED
005000*                             SWITCH SO OPERATIONS CAN REBUILD
005100*                             THE DEFAULT SET FROM THE JCL
005200*                             PARM CARD WITHOUT AN EMERGENCY
005300*                             CHANGE WHEN THE FILE IS DAMAGED.
005400*   04/18/2006  MP   PR-2291  MINOR - REPOINTED THE DUPLICATE
005500*                             CHECK PARAGRAPH SO IT NO LONGER
005600*                             STOPS AT THE FIRST DEFAULT ROW
005700*                             WHEN A SHOP HAD ALREADY MANUALLY
005800*                             LOADED PART OF THE DEFAULT SET.
005900*----------------------------------------------------------------
006000*
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS CATEGORY-TYPE-CHARS IS "I" "N" "C" "O" "M" "E" " "
006700                                   "X" "P" "S"
006800     UPSI-0 ON  STATUS IS WS-FORCE-RESEED-ON
006900     UPSI-0 OFF STATUS IS WS-FORCE-RESEED-OFF.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CATFILE          ASSIGN TO "CATFILE"
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-CATFILE.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000 FD  CATFILE
008100     LABEL RECORDS ARE STANDARD.
008200 COPY CATREC.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600*----------------------------------------------------------------
008700*   FILE STATUS AND RUN SWITCHES
008800*----------------------------------------------------------------
008900 01  WS-FILE-STATUS-GROUP.
009000     05  FS-CATFILE               PIC X(02) VALUE ZEROES.
009100     05  FILLER                   PIC X(01).
009200*
009300 01  WS-RUN-SWITCHES.
009400     05  WS-CAT-EOF-SW            PIC X(01) VALUE 'N'.
009500         88  CAT-EOF-REACHED           VALUE 'Y'.
009600     05  WS-RESEED-SW             PIC X(01) VALUE 'N'.
009700         88  WS-FORCE-RESEED-ON        VALUE 'Y'.
009800         88  WS-FORCE-RESEED-OFF       VALUE 'N'.
009900     05  FILLER                   PIC X(01) VALUE SPACES.
010000*
010100*----------------------------------------------------------------
010200*   COUNTERS AND SUBSCRIPTS (COMP PER SHOP STANDARD)
010300*----------------------------------------------------------------
010400 01  WS-COUNTERS.
010500     05  WS-CATEGORY-COUNT        COMP PIC S9(05) VALUE ZERO.
010600     05  WS-DUP-CHECK-IX          COMP PIC S9(05) VALUE ZERO.
010700     05  WS-SEED-IX               COMP PIC S9(05) VALUE ZERO.
010800     05  FILLER                   PIC X(01) VALUE SPACES.
010900*
011000*        RUN-WIDE TALLY OF CATEGORIES ACTUALLY COMMITTED TO
011100*        CATFILE THIS PASS, PRINTED ON THE END-OF-JOB MESSAGE.
011200 77  WS-CATEGORIES-WRITTEN        COMP PIC S9(05) VALUE ZERO.
011300*
011400 78  CTE-ZERO                                     VALUE 0.
011500 78  CTE-ONE                                      VALUE 1.
011600 78  CTE-TEN                                      VALUE 10.
011700*
011800*----------------------------------------------------------------
011900*   IN-MEMORY SEED ENTRY WORK AREA
012000*----------------------------------------------------------------
012100*   ONE DEFAULT CATEGORY AT A TIME IS BUILT HERE BY
012200*   320-BEGIN-LOAD-SEED-ENTRY AND THEN PASSED THROUGH THE SAME
012300*   DUPLICATE-NAME-AND-TYPE EDIT THE ON-LINE ADD-CATEGORY
012400*   SCREEN USES BEFORE IT IS COMMITTED TO CATFILE.
012500*
012600*        CAT-NAME AND CAT-TYPE ARE KEPT ADJACENT HERE (AHEAD OF
012700*        CAT-DESC AND CAT-COLOR) SO THE COMBINED-KEY REDEFINES
012800*        BELOW CAN SLICE THEM OUT AS ONE CONTIGUOUS FIELD.
012900 01  WS-SEED-ENTRY.
013000     05  WS-SEED-CAT-ID           PIC 9(10).
013100     05  WS-SEED-CAT-NAME         PIC X(30).
013200     05  WS-SEED-CAT-TYPE         PIC X(07).
013300     05  WS-SEED-CAT-DESC         PIC X(60).
013400     05  WS-SEED-CAT-COLOR        PIC X(07).
013500     05  WS-SEED-CAT-DEFAULT      PIC X(01).
013600     05  FILLER                   PIC X(01).
013700*
013800*        COMBINED-KEY VIEW USED BY THE DUPLICATE-CHECK COMPARE
013900*        SO A SINGLE RELATION TESTS NAME AND TYPE TOGETHER.
014000 01  WS-SEED-KEY-R REDEFINES WS-SEED-ENTRY.
014100     05  FILLER                   PIC X(10).
014200     05  WS-SEED-NAME-TYPE-KEY    PIC X(37).
014300     05  FILLER                   PIC X(69).
014400*
014500*----------------------------------------------------------------
014600*   ALREADY-WRITTEN LIST FOR THE DUPLICATE-NAME-AND-TYPE EDIT
014700*----------------------------------------------------------------
014800 01  WS-WRITTEN-TABLE-CONTROL.
014900     05  WS-WRITTEN-MAX-LIM       COMP PIC S9(05) VALUE 999.
015000     05  WS-WRITTEN-CAP-CNT       COMP PIC S9(05) VALUE ZERO.
015100     05  FILLER                   PIC X(01) VALUE SPACES.
015200*
015300 01  WS-WRITTEN-TABLE.
015400     05  WS-WRITTEN-ENTRY OCCURS 0 TO 999 TIMES
015500                        DEPENDING ON WS-WRITTEN-CAP-CNT
015600                        INDEXED BY IDX-WRITTEN.
015700         10  WS-WRITTEN-NAME      PIC X(30).
015800         10  WS-WRITTEN-TYPE      PIC X(07).
015900*
016000*        COMBINED-KEY VIEW OF ONE WRITTEN-TABLE ROW, USED BY
016100*        410-BEGIN-SCAN-WRITTEN-TABLE TO COMPARE NAME AND TYPE
016200*        AS ONE FIELD AGAINST WS-SEED-NAME-TYPE-KEY.
016300 01  WS-WRITTEN-ENTRY-R REDEFINES WS-WRITTEN-TABLE.
016400     05  WS-WRITTEN-KEY-ENTRY OCCURS 0 TO 999 TIMES
016500                        DEPENDING ON WS-WRITTEN-CAP-CNT
016600                        INDEXED BY IDX-WRITTEN-KEY.
016700         10  WS-WRITTEN-NAME-TYPE-KEY
016800                                  PIC X(37).
016900*
017000*----------------------------------------------------------------
017100*   REDEFINITION OF THE FILE-STATUS BYTES FOR THE STATUS-CHECK
017200*   DECLARATIVE (FIRST BYTE = STATUS CLASS, SECOND = DETAIL)
017300*----------------------------------------------------------------
017400 01  WS-FS-CATFILE-R REDEFINES WS-FILE-STATUS-GROUP.
017500     05  FS-CATFILE-CLASS         PIC X(01).
017600     05  FS-CATFILE-DETAIL        PIC X(01).
017700     05  FILLER                   PIC X(01).
017800*
017900 PROCEDURE DIVISION.
018000*
018100 DECLARATIVES.
018200 CATFILE-ERROR-HANDLING SECTION.
018300     USE AFTER ERROR PROCEDURE ON CATFILE.
018400 CATFILE-STATUS-CHECK.
018500     DISPLAY '*** CATSEED - I/O ERROR ON CATFILE ***'
018600     DISPLAY 'FILE STATUS: [' FS-CATFILE ']'
018700     DISPLAY 'RUN TERMINATED ABNORMALLY.'
018800     MOVE 99 TO RETURN-CODE
018900     STOP RUN.
019000 END DECLARATIVES.
019100*
019200 MAIN-PARAGRAPH.
019300*
019400     PERFORM 100-BEGIN-INITIALIZE-RUN
019500        THRU 100-END-INITIALIZE-RUN
019600*
019700     PERFORM 200-BEGIN-COUNT-EXISTING-CATEGORIES
019800        THRU 200-END-COUNT-EXISTING-CATEGORIES
019900       UNTIL CAT-EOF-REACHED
020000*
020100     IF WS-CATEGORY-COUNT = CTE-ZERO
020200     OR WS-FORCE-RESEED-ON
020300        PERFORM 300-BEGIN-SEED-DEFAULT-CATEGORIES
020400           THRU 300-END-SEED-DEFAULT-CATEGORIES
020500     ELSE
020600        DISPLAY 'CATSEED - CATEGORY FILE ALREADY POPULATED, '
020700                'NO SEEDING PERFORMED.'
020800     END-IF
020900*
021000     PERFORM 900-BEGIN-FINISH-RUN
021100        THRU 900-END-FINISH-RUN
021200*
021300     STOP RUN.
021400*
021500 100-BEGIN-INITIALIZE-RUN.
021600*
021700     DISPLAY 'CATSEED - CATEGORY REFERENCE FILE MAINTENANCE'
021800     MOVE ZERO TO WS-CATEGORY-COUNT
021900     MOVE ZERO TO WS-WRITTEN-CAP-CNT
022000     OPEN INPUT CATFILE
022100     IF FS-CATFILE NOT = '00' AND FS-CATFILE NOT = '10'
022200        DISPLAY 'CATSEED - UNABLE TO OPEN CATFILE, STATUS '
022300                FS-CATFILE
022400        MOVE 99 TO RETURN-CODE
022500        STOP RUN
022600     END-IF.
022700 100-END-INITIALIZE-RUN.
022800     EXIT.
022900*
023000 200-BEGIN-COUNT-EXISTING-CATEGORIES.
023100*
023200     READ CATFILE
023300         AT END
023400             SET CAT-EOF-REACHED TO TRUE
023500         NOT AT END
023600             ADD CTE-ONE TO WS-CATEGORY-COUNT
023700     END-READ.
023800 200-END-COUNT-EXISTING-CATEGORIES.
023900     EXIT.
024000*
024100 300-BEGIN-SEED-DEFAULT-CATEGORIES.
024200*
024300     CLOSE CATFILE
024400     OPEN OUTPUT CATFILE
024500     DISPLAY 'CATSEED - CATEGORY FILE EMPTY, WRITING '
024600             'DEFAULT CHART OF CATEGORIES.'
024700*
024800     PERFORM 310-BEGIN-BUILD-AND-WRITE-SEED
024900        THRU 310-END-BUILD-AND-WRITE-SEED
025000       VARYING WS-SEED-IX FROM CTE-ONE BY CTE-ONE
025100         UNTIL WS-SEED-IX > CTE-TEN.
025200*
025300 300-END-SEED-DEFAULT-CATEGORIES.
025400     EXIT.
025500*
025600 310-BEGIN-BUILD-AND-WRITE-SEED.
025700*
025800     PERFORM 320-BEGIN-LOAD-SEED-ENTRY
025900        THRU 320-END-LOAD-SEED-ENTRY
026000*
026100     PERFORM 400-BEGIN-CHECK-DUPLICATE-CATEGORY
026200        THRU 400-END-CHECK-DUPLICATE-CATEGORY
026300*
026400     IF WS-SEED-CAT-TYPE IS NOT CATEGORY-TYPE-CHARS
026500        DISPLAY 'CATSEED - WARNING, UNEXPECTED CHARACTER IN '
026600                'SEED CATEGORY TYPE: ' WS-SEED-CAT-TYPE
026700     END-IF
026800*
026900     IF WS-DUP-CHECK-IX = CTE-ZERO
027000        MOVE WS-SEED-CAT-ID       TO CAT-CAT-ID
027100        MOVE WS-SEED-CAT-NAME     TO CAT-CAT-NAME
027200        MOVE WS-SEED-CAT-DESC     TO CAT-CAT-DESC
027300        MOVE WS-SEED-CAT-COLOR    TO CAT-CAT-COLOR
027400        MOVE WS-SEED-CAT-TYPE     TO CAT-CAT-TYPE
027500        MOVE WS-SEED-CAT-DEFAULT  TO CAT-CAT-DEFAULT
027600        WRITE CAT-CATEGORY-RECORD
027700        ADD CTE-ONE TO WS-CATEGORIES-WRITTEN
027800        PERFORM 500-BEGIN-REMEMBER-WRITTEN-CATEGORY
027900           THRU 500-END-REMEMBER-WRITTEN-CATEGORY
028000     ELSE
028100        DISPLAY 'CATSEED - DUPLICATE SEED CATEGORY SKIPPED: '
028200                WS-SEED-CAT-NAME '/' WS-SEED-CAT-TYPE
028300     END-IF.
028400 310-END-BUILD-AND-WRITE-SEED.
028500     EXIT.
028600*
028700 320-BEGIN-LOAD-SEED-ENTRY.
028800*
028900*        THE TEN-ROW SWITCH BELOW IS THE SHOP'S CHART OF
029000*        DEFAULT CATEGORIES.  ANY CHANGE TO THE STANDARD SET
029100*        MUST GO THROUGH CHANGE CONTROL - SEE CR-0733.
029200*
029300     EVALUATE WS-SEED-IX
029400       WHEN 1
029500         MOVE 0000000001         TO WS-SEED-CAT-ID
029600         MOVE 'Salary'           TO WS-SEED-CAT-NAME
029700         MOVE 'Salary income'    TO WS-SEED-CAT-DESC
029800         MOVE '#22C55E'          TO WS-SEED-CAT-COLOR
029900         MOVE 'INCOME '          TO WS-SEED-CAT-TYPE
030000       WHEN 2
030100         MOVE 0000000002         TO WS-SEED-CAT-ID
030200         MOVE 'Freelance'        TO WS-SEED-CAT-NAME
030300         MOVE 'Freelance income' TO WS-SEED-CAT-DESC
030400         MOVE '#3B82F6'          TO WS-SEED-CAT-COLOR
030500         MOVE 'INCOME '          TO WS-SEED-CAT-TYPE
030600       WHEN 3
030700         MOVE 0000000003         TO WS-SEED-CAT-ID
030800         MOVE 'Investment'       TO WS-SEED-CAT-NAME
030900         MOVE 'Investment income'
031000                                 TO WS-SEED-CAT-DESC
031100         MOVE '#8B5CF6'          TO WS-SEED-CAT-COLOR
031200         MOVE 'INCOME '          TO WS-SEED-CAT-TYPE
031300       WHEN 4
031400         MOVE 0000000004         TO WS-SEED-CAT-ID
031500         MOVE 'Business'         TO WS-SEED-CAT-NAME
031600         MOVE 'Business income'  TO WS-SEED-CAT-DESC
031700         MOVE '#F59E0B'          TO WS-SEED-CAT-COLOR
031800         MOVE 'INCOME '          TO WS-SEED-CAT-TYPE
031900       WHEN 5
032000         MOVE 0000000005         TO WS-SEED-CAT-ID
032100         MOVE 'Food'             TO WS-SEED-CAT-NAME
032200         MOVE 'Food and dining'  TO WS-SEED-CAT-DESC
032300         MOVE '#EF4444'          TO WS-SEED-CAT-COLOR
032400         MOVE 'EXPENSE'          TO WS-SEED-CAT-TYPE
032500       WHEN 6
032600         MOVE 0000000006         TO WS-SEED-CAT-ID
032700         MOVE 'Transportation'   TO WS-SEED-CAT-NAME
032800         MOVE 'Transport to work and back'
032900                                 TO WS-SEED-CAT-DESC
033000         MOVE '#F97316'          TO WS-SEED-CAT-COLOR
033100         MOVE 'EXPENSE'          TO WS-SEED-CAT-TYPE
033200       WHEN 7
033300         MOVE 0000000007         TO WS-SEED-CAT-ID
033400         MOVE 'Shopping'         TO WS-SEED-CAT-NAME
033500         MOVE 'General shopping' TO WS-SEED-CAT-DESC
033600         MOVE '#EC4899'          TO WS-SEED-CAT-COLOR
033700         MOVE 'EXPENSE'          TO WS-SEED-CAT-TYPE
033800       WHEN 8
033900         MOVE 0000000008         TO WS-SEED-CAT-ID
034000         MOVE 'Entertainment'    TO WS-SEED-CAT-NAME
034100         MOVE 'Movies and fun'   TO WS-SEED-CAT-DESC
034200         MOVE '#6366F1'          TO WS-SEED-CAT-COLOR
034300         MOVE 'EXPENSE'          TO WS-SEED-CAT-TYPE
034400       WHEN 9
034500         MOVE 0000000009         TO WS-SEED-CAT-ID
034600         MOVE 'Bills'            TO WS-SEED-CAT-NAME
034700         MOVE 'Recurring bills'  TO WS-SEED-CAT-DESC
034800         MOVE '#14B8A6'          TO WS-SEED-CAT-COLOR
034900         MOVE 'EXPENSE'          TO WS-SEED-CAT-TYPE
035000       WHEN 10
035100         MOVE 0000000010         TO WS-SEED-CAT-ID
035200         MOVE 'Healthcare'       TO WS-SEED-CAT-NAME
035300         MOVE 'Medical expenses' TO WS-SEED-CAT-DESC
035400         MOVE '#06B6D4'          TO WS-SEED-CAT-COLOR
035500         MOVE 'EXPENSE'          TO WS-SEED-CAT-TYPE
035600     END-EVALUATE
035700     MOVE 'Y'                    TO WS-SEED-CAT-DEFAULT.
035800 320-END-LOAD-SEED-ENTRY.
035900     EXIT.
036000*
036100 400-BEGIN-CHECK-DUPLICATE-CATEGORY.
036200*
036300*        REJECTS A CATEGORY WHEN A ROW WITH THE SAME NAME
036400*        AND THE SAME TYPE HAS ALREADY BEEN WRITTEN THIS RUN.
036500*        WS-DUP-CHECK-IX COMES BACK NON-ZERO WHEN A MATCH IS
036600*        FOUND (SAME CONVENTION THE ON-LINE ADD-CATEGORY EDIT
036700*        USES AGAINST THE FULL CATEGORY FILE).
036800*
036900     MOVE CTE-ZERO TO WS-DUP-CHECK-IX
037000     IF WS-WRITTEN-CAP-CNT > CTE-ZERO
037100        PERFORM 410-BEGIN-SCAN-WRITTEN-TABLE
037200           THRU 410-END-SCAN-WRITTEN-TABLE
037300          VARYING IDX-WRITTEN-KEY FROM 1 BY 1
037400            UNTIL IDX-WRITTEN-KEY > WS-WRITTEN-CAP-CNT
037500               OR WS-DUP-CHECK-IX NOT = CTE-ZERO
037600     END-IF.
037700 400-END-CHECK-DUPLICATE-CATEGORY.
037800     EXIT.
037900*
038000 410-BEGIN-SCAN-WRITTEN-TABLE.
038100*
038200     IF WS-WRITTEN-NAME-TYPE-KEY (IDX-WRITTEN-KEY)
038300                                 = WS-SEED-NAME-TYPE-KEY
038400        SET WS-DUP-CHECK-IX     TO IDX-WRITTEN-KEY
038500     END-IF.
038600 410-END-SCAN-WRITTEN-TABLE.
038700     EXIT.
038800*
038900 500-BEGIN-REMEMBER-WRITTEN-CATEGORY.
039000*
039100     IF WS-WRITTEN-CAP-CNT < WS-WRITTEN-MAX-LIM
039200        ADD CTE-ONE TO WS-WRITTEN-CAP-CNT
039300        MOVE WS-SEED-CAT-NAME
039400                    TO WS-WRITTEN-NAME (WS-WRITTEN-CAP-CNT)
039500        MOVE WS-SEED-CAT-TYPE
039600                    TO WS-WRITTEN-TYPE (WS-WRITTEN-CAP-CNT)
039700     END-IF.
039800 500-END-REMEMBER-WRITTEN-CATEGORY.
039900     EXIT.
040000*
040100 900-BEGIN-FINISH-RUN.
040200*
040300     CLOSE CATFILE
040400     DISPLAY 'CATSEED - EXISTING CATEGORIES READ  : '
040500             WS-CATEGORY-COUNT
040600     DISPLAY 'CATSEED - DEFAULT CATEGORIES WRITTEN: '
040700             WS-CATEGORIES-WRITTEN
040800     DISPLAY 'CATSEED - RUN COMPLETE.'.
040900 900-END-FINISH-RUN.
041000     EXIT.
041100*
041200 END PROGRAM CatSeed.
