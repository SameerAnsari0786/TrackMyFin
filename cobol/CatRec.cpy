000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : CatRec                                         *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : Category Reference Record Layout                *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        One occurrence per income or expense category known    *
000900*        to the system.  CatSeed reads this file at the start   *
001000*        of the run; if it is empty CatSeed writes the ten      *
001100*        shop-standard default categories (four INCOME, six     *
001200*        EXPENSE) each flagged CAT-DEFAULT = 'Y'.  ExpAnal joins *
001300*        expense transactions to this file by CAT-CAT-ID to     *
001400*        obtain the category name for the breakdown report.     *
001500*                                                                *
001600*        File is LINE SEQUENTIAL, sorted ascending by            *
001700*        CAT-CAT-ID, one category per line.  Physical line       *
001800*        length is 117 bytes (the 115 bytes of business fields  *
001900*        below plus the shop-standard 2-byte trailer reserve).  *
002000*                                                                *
002100******************************************************************
002200*
002300*    MAINTENANCE HISTORY.
002400*        05/11/1988  R.HALVERSEN   ORIGINAL LAYOUT - CR-0121
002500*        08/17/1990  R.HALVERSEN   ADDED CAT-CAT-TYPE, SPLIT
002600*                                  INCOME/EXPENSE CATEGORIES
002700*                                  ONTO ONE FILE - CR-0277
002800*        03/30/1993  R.HALVERSEN   ADDED CAT-CAT-COLOR FOR THE
002900*                                  ON-LINE CHART DISPLAY - CR-0512
003000*        09/19/1996  T.OKONKWO     ADDED CAT-CAT-DEFAULT AND THE
003100*                                  DEFAULT-SEED RULE - CR-0733
003200*
003300 01  CAT-CATEGORY-RECORD.
003400*
003500*        --- PRIMARY KEY -------------------------------------
003600     05  CAT-CAT-ID               PIC 9(10).
003700*
003800*        --- DISPLAY IDENTIFICATION -----------------------------
003900     05  CAT-CAT-NAME             PIC X(30).
004000     05  CAT-CAT-DESC             PIC X(60).
004100*
004200*        --- DISPLAY COLOR, '#RRGGBB' FORM --------------------
004300     05  CAT-CAT-COLOR            PIC X(07).
004400     05  CAT-CAT-COLOR-R REDEFINES CAT-CAT-COLOR.
004500         10  CAT-COLOR-HASH       PIC X(01).
004600         10  CAT-COLOR-RED        PIC X(02).
004700         10  CAT-COLOR-GREEN      PIC X(02).
004800         10  CAT-COLOR-BLUE       PIC X(02).
004900*
005000*        --- CATEGORY TYPE INDICATOR -----------------------------
005100     05  CAT-CAT-TYPE             PIC X(07).
005200         88  CAT-TYPE-INCOME           VALUE 'INCOME '.
005300         88  CAT-TYPE-EXPENSE          VALUE 'EXPENSE'.
005400*
005500*        --- SHOP-DEFAULT INDICATOR --------------------------
005600     05  CAT-CAT-DEFAULT          PIC X(01).
005700         88  CAT-IS-DEFAULT            VALUE 'Y'.
005800         88  CAT-IS-USER-DEFINED       VALUE 'N'.
005900*
006000*        --- RESERVE FOR FUTURE EXPANSION ------------------------
006100     05  FILLER                   PIC X(02).
