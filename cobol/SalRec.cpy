000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : SalRec                                         *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : Salary Payment Record Layout                    *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        One occurrence per salary payment credited to a user.  *
000900*        Salary income is kept on its own file, separate from   *
001000*        the general TRANSACTION file, because payroll feeds    *
001100*        arrive on a different schedule than the user's own     *
001200*        entries.  DshStat adds salary amounts into total and    *
001300*        current-month income alongside INCOME transactions.    *
001400*                                                                *
001500*        File is LINE SEQUENTIAL, sorted ascending by owning     *
001600*        user and then by payment date, one payment per line.   *
001700*        Physical line length is 103 bytes (the 101 bytes of    *
001800*        business fields below plus the shop-standard 2-byte    *
001900*        trailer reserve).                                       *
002000*                                                                *
002100******************************************************************
002200*
002300*    MAINTENANCE HISTORY.
002400*        04/02/1988  R.HALVERSEN   ORIGINAL LAYOUT - CR-0120
002500*        06/14/1994  T.OKONKWO     WIDENED AMOUNT TO S9(11)V99
002600*                                  AND DESCRIPTION TO X(60) TO
002700*                                  MATCH THE TRAN FILE - CR-0602
002800*        02/02/1999  D.FISCHER     Y2K REVIEW - DATE FIELD IS AND
002900*                                  REMAINS 4-DIGIT CCYY - CR-0879
003000*
003100 01  SAL-SALARY-RECORD.
003200*
003300*        --- PRIMARY / FOREIGN KEYS ---------------------------
003400     05  SAL-SAL-ID               PIC 9(10).
003500     05  SAL-SAL-USER-ID          PIC 9(10).
003600*
003700*        --- MONETARY AMOUNT -----------------------------------
003800     05  SAL-AMOUNT               PIC S9(11)V99.
003900*
004000*        --- PAYMENT DATE, CCYYMMDD --------------------------
004100     05  SAL-SAL-DATE             PIC 9(08).
004200     05  SAL-SAL-DATE-R REDEFINES SAL-SAL-DATE.
004300         10  SAL-SAL-CCYY         PIC 9(04).
004400         10  SAL-SAL-MM           PIC 9(02).
004500         10  SAL-SAL-DD           PIC 9(02).
004600*
004700*        --- FREE-FORM DESCRIPTION ------------------------------
004800     05  SAL-SAL-DESC             PIC X(60).
004900*
005000*        --- RESERVE FOR FUTURE EXPANSION ------------------------
005100     05  FILLER                   PIC X(02).
