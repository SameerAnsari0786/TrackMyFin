000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : ExpLine                                        *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : Expense Analysis Report Print Line              *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        Print image for the EXPRPT output file produced by     *
000900*        ExpAnal.  The report breaks on user id; for each user   *
001000*        it prints a user heading, a monthly-expense section,    *
001100*        a category-breakdown section and a user total line.     *
001200*        All six shapes share the one 132-byte slot below,       *
001300*        carried as REDEFINES of the report title line so the    *
001400*        FD only has to describe one physical record.            *
001500*                                                                *
001600******************************************************************
001700*
001800*    MAINTENANCE HISTORY.
001900*        09/19/1996  T.OKONKWO     ORIGINAL LAYOUT - CR-0733
002000*        07/06/2001  J.JOHANSSON   ADDED THE CATEGORY-BREAKDOWN
002100*                                  SUB-HEADING SO OPERATORS COULD
002200*                                  TELL THE TWO SECTIONS APART ON
002300*                                  THE PRINTED LISTING - CR-1042
002400*
002500 01  EXP-REPORT-LINE.
002600*
002700*        --- LINE SHAPE 1 : REPORT TITLE (PRINTED ONCE) ----------
002800     05  EXP-TITLE-LINE.
002900         10  FILLER               PIC X(40)  VALUE SPACES.
003000         10  FILLER               PIC X(46)
003100                    VALUE 'TRACKMYFIN - EXPENSE ANALYSIS REPORT'.
003200         10  FILLER               PIC X(46)  VALUE SPACES.
003300*
003400*        --- LINE SHAPE 2 : CONTROL-BREAK USER HEADING ---------
003500*        THE CAPTION AND PERCENT-SIGN FIELDS NAMED BELOW (RATHER
003600*        THAN LEFT AS FILLER) ARE RE-MOVED BY THE PROCEDURE
003700*        DIVISION EVERY TIME ONE OF THESE SHAPES IS WRITTEN,
003800*        SINCE EACH SHAPE SHARES ITS 132 BYTES WITH ALL THE
003900*        OTHERS AND A PRIOR WRITE HAS ALREADY OVERLAID WHATEVER
004000*        THE COMPILER PUT THERE AT LOAD TIME.
004100     05  EXP-USER-HEAD-LINE REDEFINES EXP-TITLE-LINE.
004200         10  FILLER               PIC X(05)  VALUE SPACES.
004300         10  EXP-UH-CAPTION       PIC X(06)  VALUE 'USER:'.
004400         10  FILLER               PIC X(02)  VALUE SPACES.
004500         10  EXP-UH-USER-ID       PIC Z(09)9.
004600         10  FILLER               PIC X(109) VALUE SPACES.
004700*
004800*        --- LINE SHAPE 3 : MONTHLY-EXPENSE DETAIL --------------
004900     05  EXP-MONTH-DETAIL-LINE REDEFINES EXP-TITLE-LINE.
005000         10  FILLER               PIC X(08)  VALUE SPACES.
005100         10  EXP-MD-CAPTION-1     PIC X(08)  VALUE 'MONTH:'.
005200         10  EXP-MD-MONTH         PIC 9(4)/9(2).
005300         10  FILLER               PIC X(05)  VALUE SPACES.
005400         10  EXP-MD-CAPTION-2   PIC X(16)
005500                 VALUE 'TOTAL EXPENSES:'.
005600         10  EXP-MD-AMOUNT        PIC -Z(10)9.99.
005700         10  FILLER               PIC X(73)  VALUE SPACES.
005800*
005900*        --- LINE SHAPE 4 : CATEGORY-BREAKDOWN SUB-HEADING ------
006000     05  EXP-CAT-HEAD-LINE REDEFINES EXP-TITLE-LINE.
006100         10  FILLER               PIC X(08)  VALUE SPACES.
006200         10  EXP-CH-CAPTION     PIC X(30)
006300                 VALUE 'CATEGORY BREAKDOWN'.
006400         10  FILLER               PIC X(94)  VALUE SPACES.
006500*
006600*        --- LINE SHAPE 5 : CATEGORY DETAIL ----------------------
006700     05  EXP-CAT-DETAIL-LINE REDEFINES EXP-TITLE-LINE.
006800         10  FILLER               PIC X(08)  VALUE SPACES.
006900         10  EXP-CD-CAT-NAME      PIC X(30).
007000         10  FILLER               PIC X(03)  VALUE SPACES.
007100         10  EXP-CD-AMOUNT        PIC -Z(10)9.99.
007200         10  FILLER               PIC X(03)  VALUE SPACES.
007300         10  EXP-CD-PERCENT       PIC -ZZ9.99.
007400         10  EXP-CD-PERCENT-SIGN  PIC X(01)  VALUE '%'.
007500         10  FILLER               PIC X(65)  VALUE SPACES.
007600*
007700*        --- LINE SHAPE 6 : USER TOTAL (PRINTED AT BREAK) --------
007800     05  EXP-USER-TOTAL-LINE REDEFINES EXP-TITLE-LINE.
007900         10  FILLER               PIC X(05)  VALUE SPACES.
008000         10  EXP-UT-CAPTION     PIC X(20)
008100                 VALUE 'USER TOTAL EXPENSE:'.
008200         10  EXP-UT-USER-ID       PIC Z(09)9.
008300         10  FILLER               PIC X(03)  VALUE SPACES.
008400         10  EXP-UT-AMOUNT        PIC -Z(10)9.99.
008500         10  FILLER               PIC X(79)  VALUE SPACES.
