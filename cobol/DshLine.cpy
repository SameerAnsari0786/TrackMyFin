000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : DshLine                                        *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : Dashboard Statistics Report Print Line          *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        Print image for the DASHRPT output file produced by     *
000900*        DshStat.  One 132-byte slot serves all four line        *
001000*        shapes the report uses - the title line, the column     *
001100*        caption line, the per-user detail line and the run      *
001200*        trailer line - each carried as a REDEFINES of the       *
001300*        first so the FD only has to describe one record.        *
001400*                                                                *
001500******************************************************************
001600*
001700*    MAINTENANCE HISTORY.
001800*        03/14/1988  R.HALVERSEN   ORIGINAL LAYOUT - CR-0118
001900*        11/09/1991  R.HALVERSEN   ADDED SAVE-RATE COL - CR-0344
002000*        06/14/1994  T.OKONKWO     WIDENED MONEY COLUMNS TO
002100*                                  11 INTEGER DIGITS - CR-0602
002200*
002300 01  DSH-REPORT-LINE.
002400*
002500*        --- LINE SHAPE 1 : REPORT TITLE (PRINTED ONCE) ----------
002600     05  DSH-TITLE-LINE.
002700         10  FILLER               PIC X(45)  VALUE SPACES.
002800         10  FILLER               PIC X(41)
002900                 VALUE 'TRACKMYFIN - DASHBOARD STATISTICS REPORT'.
003000         10  FILLER               PIC X(46)  VALUE SPACES.
003100*
003200*        --- LINE SHAPE 2 : COLUMN CAPTIONS -------------------
003300     05  DSH-CAPTION-LINE REDEFINES DSH-TITLE-LINE.
003400         10  FILLER               PIC X(03)  VALUE SPACES.
003500         10  FILLER               PIC X(10)  VALUE 'USER ID'.
003600         10  FILLER               PIC X(05)  VALUE SPACES.
003700         10  FILLER              PIC X(15)  VALUE 'TOTAL BALANCE'.
003800         10  FILLER               PIC X(05)  VALUE SPACES.
003900         10  FILLER               PIC X(14)  VALUE 'MONTH INCOME'.
004000         10  FILLER               PIC X(05)  VALUE SPACES.
004100         10  FILLER              PIC X(14)  VALUE 'MONTH EXPENSE'.
004200         10  FILLER               PIC X(05)  VALUE SPACES.
004300         10  FILLER               PIC X(13)  VALUE 'SAVINGS RATE'.
004400         10  FILLER               PIC X(43)  VALUE SPACES.
004500*
004600*        --- LINE SHAPE 3 : PER-USER DETAIL LINE ---------------
004700     05  DSH-DETAIL-LINE REDEFINES DSH-TITLE-LINE.
004800         10  FILLER               PIC X(02)  VALUE SPACES.
004900         10  DSH-DET-USER-ID      PIC Z(09)9.
005000         10  FILLER               PIC X(03)  VALUE SPACES.
005100         10  DSH-DET-BALANCE      PIC -Z(10)9.99.
005200         10  FILLER               PIC X(02)  VALUE SPACES.
005300         10  DSH-DET-MONTH-INCOME PIC -Z(10)9.99.
005400         10  FILLER               PIC X(02)  VALUE SPACES.
005500         10  DSH-DET-MONTH-EXPENSE
005600                                  PIC -Z(10)9.99.
005700         10  FILLER               PIC X(02)  VALUE SPACES.
005800         10  DSH-DET-SAVINGS-RATE PIC -ZZ9.99.
005900         10  DSH-DET-PERCENT-SIGN PIC X(01)  VALUE '%'.
006000         10  FILLER               PIC X(58)  VALUE SPACES.
006100*
006200*        --- LINE SHAPE 4 : RUN TRAILER (CONTROL TOTALS) -------
006300*        THE THREE CAPTION FIELDS BELOW CARRY NAMES, NOT FILLER,
006400*        BECAUSE THIS SHAPE SHARES ITS STORAGE WITH THE DETAIL
006500*        LINE ABOVE - THE PROGRAM RE-MOVES THE CAPTION LITERALS
006600*        AT RUN TIME RIGHT BEFORE THE TRAILER IS WRITTEN, SINCE
006700*        THE LAST DETAIL LINE WRITTEN HAS ALREADY OVERLAID THE
006800*        COMPILE-TIME VALUES ONCE THE RUN GETS THAT FAR.
006900     05  DSH-TRAILER-LINE REDEFINES DSH-TITLE-LINE.
007000         10  FILLER               PIC X(05)  VALUE SPACES.
007100         10  DSH-TOT-CAPTION-1  PIC X(20)
007200                 VALUE 'USERS PROCESSED:'.
007300         10  DSH-TOT-USER-COUNT   PIC ZZZZZ9.
007400         10  FILLER               PIC X(05)  VALUE SPACES.
007500         10  DSH-TOT-CAPTION-2    PIC X(20)
007600                 VALUE 'GRAND TOTAL INCOME:'.
007700         10  DSH-TOT-INCOME       PIC -Z(10)9.99.
007800         10  FILLER               PIC X(05)  VALUE SPACES.
007900         10  DSH-TOT-CAPTION-3    PIC X(22)
008000                 VALUE 'GRAND TOTAL EXPENSES:'.
008100         10  DSH-TOT-EXPENSE      PIC -Z(10)9.99.
008200         10  FILLER               PIC X(19)  VALUE SPACES.
