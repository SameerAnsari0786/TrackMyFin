000100******************************************************************
000200*                                                                *
000300*    COPYBOOK  : UsrRec                                         *
000400*    SYSTEM    : TrackMyFin  -  Personal Finance Batch Subsystem *
000500*    TITLE     : User Master Record Layout                      *
000600*                                                                *
000700*    DESCRIPTION.                                                *
000800*        One occurrence per registered user of the personal     *
000900*        finance service.  The user master is the anchor        *
001000*        record for the whole nightly run -- every statistic    *
001100*        produced by DshStat and every expense analysis line     *
001200*        produced by ExpAnal is keyed off USR-USER-ID.           *
001300*                                                                *
001400*        File is LINE SEQUENTIAL, one user per line, ascending   *
001500*        sequence on USR-USER-ID.  Record length is 171 bytes    *
001600*        of fixed fields plus the shop-standard 2-byte trailer   *
001700*        reserve, for a physical line length of 173 bytes.       *
001800*                                                                *
001900******************************************************************
002000*
002100*    MAINTENANCE HISTORY.
002200*        03/22/1988  R.HALVERSEN   ORIGINAL LAYOUT - CR-0118
002300*        11/09/1991  R.HALVERSEN   ADDED USR-ENABLED FLG - CR-0344
002400*        06/14/1994  T.OKONKWO     WIDENED NAME FIELDS TO
002500*                                  X(50) - CR-0601
002600*        02/02/1999  D.FISCHER     Y2K REVIEW - NO DATES ON
002700*                                  THIS RECORD - CR-0879
002800*
002900 01  USR-USER-RECORD.
003000*
003100*        --- PRIMARY KEY -------------------------------------
003200     05  USR-USER-ID              PIC 9(10).
003300*
003400*        --- LOGIN / CONTACT IDENTIFICATION --------------------
003500     05  USR-EMAIL-GROUP.
003600         10  USR-EMAIL            PIC X(60).
003700*            SUBORDINATE VIEW USED BY THE DUPLICATE-EMAIL EDIT
003800*            IN THE ON-LINE SUBSYSTEM (NOT USED IN THIS BATCH
003900*            STREAM, KEPT HERE SO THE COPYBOOK STAYS IN SYNC
004000*            WITH THE ON-LINE COPY LIBRARY).
004100         10  USR-EMAIL-R REDEFINES USR-EMAIL.
004200             15  USR-EMAIL-LOCAL  PIC X(30).
004300             15  USR-EMAIL-DOMAIN PIC X(30).
004400*
004500*        --- PERSONAL NAME BLOCK ---------------------------------
004600     05  USR-NAME-GROUP.
004700         10  USR-FIRST-NAME       PIC X(50).
004800         10  USR-LAST-NAME        PIC X(50).
004900*
005000*        --- STATUS INDICATOR --------------------------------
005100     05  USR-ENABLED-FLAG         PIC X(01).
005200         88  USR-ACCOUNT-ENABLED       VALUE 'Y'.
005300         88  USR-ACCOUNT-DISABLED      VALUE 'N'.
005400*
005500*        --- RESERVE FOR FUTURE EXPANSION ----------------------
005600     05  FILLER                   PIC X(02).
