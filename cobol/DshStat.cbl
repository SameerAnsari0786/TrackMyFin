000100******************************************************************
000200*                                                                *
000300*   PROGRAM   :  DshStat                                        *
000400*   SYSTEM    :  TrackMyFin - Personal Finance Batch Subsystem   *
000500*   TITLE     :  Dashboard Statistics Calculator                 *
000600*                                                                *
000700*   PURPOSE.                                                     *
000800*       Step 3 of the nightly TrackMyFin run.  USERMST,          *
000900*       TRANFILE and SALFILE are all sorted ascending by owning  *
001000*       user (TRANFILE and SALFILE also by date within user),    *
001100*       so this program walks all three in lock step - the      *
001200*       same match-merge idiom the shop uses to post a sales     *
001300*       report against a customer master.  For every enabled    *
001400*       user it accumulates all-time income and expenses, the    *
001500*       balance, this processing month's income and expenses,    *
001600*       and the savings rate, then prints one detail line to     *
001700*       DSHRPT.  A trailer line carries the run's control        *
001800*       totals.                                                  *
001900*                                                                *
002000******************************************************************
002100*
002200 IDENTIFICATION DIVISION.
002300*
002400 PROGRAM-ID.     DshStat.
002500 AUTHOR.         D FISCHER.
002600 INSTALLATION.   MERIDIAN FINANCIAL SYSTEMS - BATCH SUPPORT UNIT.
002700 DATE-WRITTEN.   06/14/1994.
002800 DATE-COMPILED.
002900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBSYSTEM.
003000*
003100*----------------------------------------------------------------
003200*   CHANGE LOG
003300*----------------------------------------------------------------
003400*   06/14/1994  DF   CR-0602  ORIGINAL PROGRAM.  MERGES USERMST,
003500*                             TRANFILE AND SALFILE TO PRODUCE THE
003600*                             PER-USER DASHBOARD DETAIL LINE.
003700*   11/03/1996  TO   CR-0755  ADDED THE CURRENT-MONTH INCOME AND
003800*                             EXPENSE COLUMNS SO THE DASHBOARD
003900*                             SCREEN NO LONGER HAD TO RE-DERIVE
004000*                             THEM ON-LINE FROM THE RAW FEEDS.
004100*   02/02/1999  DF   CR-0879  YEAR 2000 REVIEW.  TRAN AND SALARY
004200*                             DATES CARRY A FULL FOUR-DIGIT
004300*                             CENTURY; MONTH-END TABLE CARRIES
004400*                             ITS OWN LEAP-YEAR TEST.  SIGNED OFF.
004500*   03/11/2003  JJ   CR-1180  ADDED THE SAVINGS-RATE COLUMN AND
004600*                             THE ROUNDING RULE THAT GOES WITH IT
004700*                             (4 DECIMAL PLACES, THEN TIMES 100).
004800*   09/25/2007  MP   PR-2412  DISABLED USERS ARE NOW SKIPPED
004900*                             ENTIRELY - THEIR TRANSACTIONS AND
005000*                             SALARIES STILL HAVE TO BE READ PAST
005100*                             SO THE MERGE STAYS IN STEP, BUT NO
005200*                             DETAIL LINE OR CONTROL TOTAL IS
005300*                             TAKEN FOR THEM.
005400*----------------------------------------------------------------
005500*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS TRAN-TYPE-CHARS IS "A" THRU "Z" " ".
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT USERMST           ASSIGN TO "USERMST"
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-USERMST.
006800     SELECT TRANFILE          ASSIGN TO "TRANFILE"
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-TRANFILE.
007100     SELECT SALFILE           ASSIGN TO "SALFILE"
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-SALFILE.
007400     SELECT DSHRPT            ASSIGN TO "DSHRPT"
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-DSHRPT.
007700*
007800 DATA DIVISION.
007900*
008000 FILE SECTION.
008100 FD  USERMST
008200     LABEL RECORDS ARE STANDARD.
008300 COPY USRREC.
008400*
008500 FD  TRANFILE
008600     LABEL RECORDS ARE STANDARD.
008700 COPY TRNREC.
008800*
008900 FD  SALFILE
009000     LABEL RECORDS ARE STANDARD.
009100 COPY SALREC.
009200*
009300 FD  DSHRPT
009400     LABEL RECORDS ARE STANDARD.
009500 COPY DSHLINE.
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  WS-FILE-STATUS-GROUP.
010000     05  FS-USERMST               PIC X(02) VALUE ZEROES.
010100     05  FS-TRANFILE              PIC X(02) VALUE ZEROES.
010200     05  FS-SALFILE               PIC X(02) VALUE ZEROES.
010300     05  FS-DSHRPT                PIC X(02) VALUE ZEROES.
010400     05  FILLER                   PIC X(01).
010500*
010600*        FIRST-BYTE VIEW OF THE FOUR STATUS PAIRS, USED BY THE
010700*        DECLARATIVES SO ONE COMPARE CATCHES ANY STATUS CLASS
010800*        OTHER THAN SUCCESSFUL (0) OR AT-END (1) ON ANY FILE.
010900 01  WS-FS-GROUP-R REDEFINES WS-FILE-STATUS-GROUP.
011000     05  WS-FS-USERMST-CLASS      PIC X(01).
011100     05  FILLER                   PIC X(01).
011200     05  WS-FS-TRANFILE-CLASS     PIC X(01).
011300     05  FILLER                   PIC X(01).
011400     05  WS-FS-SALFILE-CLASS      PIC X(01).
011500     05  FILLER                   PIC X(01).
011600     05  WS-FS-DSHRPT-CLASS       PIC X(01).
011700     05  FILLER                   PIC X(01).
011800*
011900 01  WS-RUN-SWITCHES.
012000     05  WS-USR-EOF-SW            PIC X(01) VALUE 'N'.
012100         88  USR-EOF-REACHED           VALUE 'Y'.
012200     05  WS-TRN-EOF-SW            PIC X(01) VALUE 'N'.
012300         88  TRN-EOF-REACHED           VALUE 'Y'.
012400     05  WS-SAL-EOF-SW            PIC X(01) VALUE 'N'.
012500         88  SAL-EOF-REACHED           VALUE 'Y'.
012600     05  FILLER                   PIC X(01) VALUE SPACES.
012700*
012800*----------------------------------------------------------------
012900*   COUNTERS AND ACCUMULATORS (COMP PER SHOP STANDARD, EXCEPT
013000*   THE MONEY TOTALS BELOW WHICH ARE ZONED PER THE CURRENCY
013100*   FIELDS THEY ACCUMULATE)
013200*----------------------------------------------------------------
013300 01  WS-COUNTERS.
013400     05  WS-USERS-READ            COMP PIC S9(07) VALUE ZERO.
013500     05  WS-USERS-PROCESSED       COMP PIC S9(07) VALUE ZERO.
013600     05  WS-MONTH-IX              COMP PIC S9(03) VALUE ZERO.
013700     05  FILLER                   PIC X(01) VALUE SPACES.
013800*
013900 78  CTE-ZERO                                     VALUE 0.
014000 78  CTE-ONE                                      VALUE 1.
014100*
014200 01  WS-USER-TOTALS.
014300     05  WS-TOTAL-INCOME          PIC S9(11)V99 VALUE ZERO.
014400     05  WS-TOTAL-EXPENSE         PIC S9(11)V99 VALUE ZERO.
014500     05  WS-TOTAL-BALANCE         PIC S9(11)V99 VALUE ZERO.
014600     05  WS-MONTH-INCOME          PIC S9(11)V99 VALUE ZERO.
014700     05  WS-MONTH-EXPENSE         PIC S9(11)V99 VALUE ZERO.
014800     05  WS-SAVINGS-RATE          PIC S9(03)V99 VALUE ZERO.
014900     05  WS-RATE-INTERMEDIATE     PIC S9(01)V9(4) VALUE ZERO.
015000     05  FILLER                   PIC X(01) VALUE SPACES.
015100*
015200 01  WS-GRAND-TOTALS.
015300     05  WS-GRAND-INCOME          PIC S9(11)V99 VALUE ZERO.
015400     05  WS-GRAND-EXPENSE         PIC S9(11)V99 VALUE ZERO.
015500     05  FILLER                   PIC X(01) VALUE SPACES.
015600*
015700*----------------------------------------------------------------
015800*   PROCESSING DATE AND CURRENT-MONTH WINDOW
015900*----------------------------------------------------------------
016000 01  WS-TODAY.
016100     05  WS-TODAY-DATE            PIC 9(08) VALUE ZEROES.
016200     05  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
016300         10  WS-TODAY-CCYY        PIC 9(04).
016400         10  WS-TODAY-MM          PIC 9(02).
016500         10  WS-TODAY-DD          PIC 9(02).
016600     05  FILLER                   PIC X(01).
016700*
016800 01  WS-MONTH-WINDOW.
016900     05  WS-MONTH-START-DATE      PIC 9(08) VALUE ZEROES.
017000     05  WS-MONTH-END-DATE        PIC 9(08) VALUE ZEROES.
017100     05  FILLER                   PIC X(01).
017200*
017300*        DAYS-IN-MONTH TABLE, ADJUSTED FOR FEBRUARY BELOW WHEN
017400*        THE PROCESSING YEAR IS A LEAP YEAR.  SAME TABLE-LOOKUP
017500*        IDIOM THE SHOP USES IN THE CALENDAR VALIDATION ROUTINE.
017600 01  WS-MONTH-DAYS-TABLE VALUE '312831303130313130313031 '.
017700     05  WS-MONTH-DAYS OCCURS 12 TIMES INDEXED BY IDX-MONTH
017800                       PIC 9(02).
017900     05  FILLER                   PIC X(01).
018000*
018100 01  WS-LEAP-YEAR-WORK.
018200     05  WS-LEAP-REM-4            COMP PIC S9(05) VALUE ZERO.
018300     05  WS-LEAP-REM-100          COMP PIC S9(05) VALUE ZERO.
018400     05  WS-LEAP-REM-400          COMP PIC S9(05) VALUE ZERO.
018500     05  WS-LEAP-YEAR-SW          PIC X(01) VALUE 'N'.
018600         88  YEAR-IS-LEAP              VALUE 'Y'.
018700     05  FILLER                   PIC X(01) VALUE SPACES.
018800*
018900*----------------------------------------------------------------
019000*   BUFFERED "NEXT RECORD" AREAS FOR THE MATCH-MERGE
019100*----------------------------------------------------------------
019200 77  WS-HOLD-USER-ID              PIC 9(10) VALUE ZEROES.
019300 77  WS-CURRENT-USER-ID           PIC 9(10) VALUE ZEROES.
019400 77  WS-HOLD-TRN-USER-ID          PIC 9(10) VALUE ZEROES.
019500 77  WS-HOLD-SAL-USER-ID          PIC 9(10) VALUE ZEROES.
019600*
019700*----------------------------------------------------------------
019800*   REDEFINITION OF THE MONTH WINDOW EXPOSING THE START DATE'S
019900*   YEAR AND MONTH FOR THE TABLE LOOKUP AND FOR BUILDING THE
020000*   END-OF-MONTH DATE.
020100*----------------------------------------------------------------
020200 01  WS-MONTH-START-R REDEFINES WS-MONTH-WINDOW.
020300     05  WS-MS-CCYY               PIC 9(04).
020400     05  WS-MS-MM                 PIC 9(02).
020500     05  WS-MS-DD                 PIC 9(02).
020600     05  WS-ME-CCYY               PIC 9(04).
020700     05  WS-ME-MM                 PIC 9(02).
020800     05  WS-ME-DD                 PIC 9(02).
020900     05  FILLER                   PIC X(01).
021000*
021100 PROCEDURE DIVISION.
021200*
021300 DECLARATIVES.
021400 DSHSTAT-ERROR-HANDLING SECTION.
021500     USE AFTER ERROR PROCEDURE ON USERMST TRANFILE SALFILE DSHRPT.
021600 DSHSTAT-STATUS-CHECK.
021700     DISPLAY '*** DSHSTAT - I/O ERROR ***'
021800     DISPLAY 'USERMST STATUS : [' FS-USERMST  ']'
021900     DISPLAY 'TRANFILE STATUS: [' FS-TRANFILE ']'
022000     DISPLAY 'SALFILE STATUS : [' FS-SALFILE  ']'
022100     DISPLAY 'DSHRPT STATUS  : [' FS-DSHRPT   ']'
022200     DISPLAY 'RUN TERMINATED ABNORMALLY.'
022300     MOVE 99 TO RETURN-CODE
022400     STOP RUN.
022500 END DECLARATIVES.
022600*
022700 MAIN-PARAGRAPH.
022800*
022900     PERFORM 100-BEGIN-INITIALIZE-RUN
023000        THRU 100-END-INITIALIZE-RUN
023100*
023200     PERFORM 200-BEGIN-PROCESS-ONE-USER
023300        THRU 200-END-PROCESS-ONE-USER
023400       UNTIL USR-EOF-REACHED
023500*
023600     PERFORM 900-BEGIN-FINISH-RUN
023700        THRU 900-END-FINISH-RUN
023800*
023900     STOP RUN.
024000*
024100 100-BEGIN-INITIALIZE-RUN.
024200*
024300     DISPLAY 'DSHSTAT - DASHBOARD STATISTICS CALCULATOR'
024400     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
024500     DISPLAY 'DSHSTAT - PROCESSING DATE: ' WS-TODAY-DATE
024600     PERFORM 110-BEGIN-BUILD-MONTH-WINDOW
024700        THRU 110-END-BUILD-MONTH-WINDOW
024800*
024900     OPEN INPUT  USERMST
025000          INPUT  TRANFILE
025100          INPUT  SALFILE
025200          OUTPUT DSHRPT
025300*
025400     WRITE DSH-REPORT-LINE
025500         AFTER ADVANCING TOP-OF-FORM
025600*
025700     WRITE DSH-REPORT-LINE
025800         AFTER ADVANCING 2 LINES
025900*
026000     PERFORM 810-BEGIN-READ-NEXT-USER
026100        THRU 810-END-READ-NEXT-USER
026200     PERFORM 820-BEGIN-READ-NEXT-TRAN
026300        THRU 820-END-READ-NEXT-TRAN
026400     PERFORM 830-BEGIN-READ-NEXT-SAL
026500        THRU 830-END-READ-NEXT-SAL.
026600 100-END-INITIALIZE-RUN.
026700     EXIT.
026800*
026900*----------------------------------------------------------------
027000*   BUILD THE FIRST-DAY / LAST-DAY WINDOW FOR THE PROCESSING
027100*   MONTH.  THE LEAP-YEAR TEST FOLLOWS THE USUAL RULE - DIVISIBLE
027200*   BY 4, EXCEPT CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY
027300*   400.
027400*----------------------------------------------------------------
027500 110-BEGIN-BUILD-MONTH-WINDOW.
027600*
027700     MOVE WS-TODAY-CCYY          TO WS-MS-CCYY WS-ME-CCYY
027800     MOVE WS-TODAY-MM            TO WS-MS-MM   WS-ME-MM
027900     MOVE CTE-ONE                TO WS-MS-DD
028000*
028100     DIVIDE WS-TODAY-CCYY BY 4   GIVING WS-LEAP-REM-4
028200                                 REMAINDER WS-LEAP-REM-4
028300     DIVIDE WS-TODAY-CCYY BY 100 GIVING WS-LEAP-REM-100
028400                                 REMAINDER WS-LEAP-REM-100
028500     DIVIDE WS-TODAY-CCYY BY 400 GIVING WS-LEAP-REM-400
028600                                 REMAINDER WS-LEAP-REM-400
028700*
028800     SET YEAR-IS-LEAP TO FALSE
028900     IF WS-LEAP-REM-4 = CTE-ZERO
029000        IF WS-LEAP-REM-100 NOT = CTE-ZERO
029100           OR WS-LEAP-REM-400 = CTE-ZERO
029200           SET YEAR-IS-LEAP TO TRUE
029300        END-IF
029400     END-IF
029500*
029600     SET IDX-MONTH TO WS-TODAY-MM
029700     MOVE WS-MONTH-DAYS (IDX-MONTH) TO WS-ME-DD
029800     IF WS-TODAY-MM = 2 AND YEAR-IS-LEAP
029900        MOVE 29 TO WS-ME-DD
030000     END-IF
030100*
030200     MOVE WS-MONTH-START-R       TO WS-MONTH-WINDOW.
030300 110-END-BUILD-MONTH-WINDOW.
030400     EXIT.
030500*
030600*----------------------------------------------------------------
030700*   ONE ITERATION HANDLES ONE USER MASTER RECORD.  THE
030800*   TRANSACTION AND SALARY BUFFERS ARE ALWAYS ADVANCED PAST
030900*   THIS USER'S ROWS, WHETHER OR NOT THE USER IS ENABLED, SO
031000*   THE THREE FILES NEVER FALL OUT OF STEP.
031100*----------------------------------------------------------------
031200 200-BEGIN-PROCESS-ONE-USER.
031300*
031400     MOVE USR-USER-ID            TO WS-CURRENT-USER-ID
031500     MOVE ZERO TO WS-TOTAL-INCOME  WS-TOTAL-EXPENSE
031600                  WS-MONTH-INCOME WS-MONTH-EXPENSE
031700                  WS-SAVINGS-RATE WS-RATE-INTERMEDIATE
031800*
031900     PERFORM 210-BEGIN-APPLY-ONE-TRAN
032000        THRU 210-END-APPLY-ONE-TRAN
032100       UNTIL TRN-EOF-REACHED
032200          OR WS-HOLD-TRN-USER-ID NOT = WS-CURRENT-USER-ID
032300*
032400     PERFORM 220-BEGIN-APPLY-ONE-SAL
032500        THRU 220-END-APPLY-ONE-SAL
032600       UNTIL SAL-EOF-REACHED
032700          OR WS-HOLD-SAL-USER-ID NOT = WS-CURRENT-USER-ID
032800*
032900     IF USR-ACCOUNT-ENABLED
033000        COMPUTE WS-TOTAL-BALANCE =
033100                WS-TOTAL-INCOME - WS-TOTAL-EXPENSE
033200        PERFORM 230-BEGIN-COMPUTE-SAVINGS-RATE
033300           THRU 230-END-COMPUTE-SAVINGS-RATE
033400        PERFORM 240-BEGIN-PRINT-DETAIL-LINE
033500           THRU 240-END-PRINT-DETAIL-LINE
033600        ADD CTE-ONE TO WS-USERS-PROCESSED
033700        ADD WS-TOTAL-INCOME  TO WS-GRAND-INCOME
033800        ADD WS-TOTAL-EXPENSE TO WS-GRAND-EXPENSE
033900     END-IF
034000*
034100     PERFORM 810-BEGIN-READ-NEXT-USER
034200        THRU 810-END-READ-NEXT-USER.
034300 200-END-PROCESS-ONE-USER.
034400     EXIT.
034500*
034600 210-BEGIN-APPLY-ONE-TRAN.
034700*
034800     IF TRN-TRAN-TYPE IS NOT TRAN-TYPE-CHARS
034900        DISPLAY 'DSHSTAT - WARNING, UNEXPECTED CHARACTER IN '
035000                'TRANSACTION TYPE FOR TRAN ID ' TRN-TRAN-ID
035100     END-IF
035200*
035300     IF TRN-TYPE-INCOME
035400        ADD TRN-AMOUNT TO WS-TOTAL-INCOME
035500        IF TRN-TRAN-DATE >= WS-MONTH-START-DATE
035600           AND TRN-TRAN-DATE <= WS-MONTH-END-DATE
035700           ADD TRN-AMOUNT TO WS-MONTH-INCOME
035800        END-IF
035900     ELSE
036000        ADD TRN-AMOUNT TO WS-TOTAL-EXPENSE
036100        IF TRN-TRAN-DATE >= WS-MONTH-START-DATE
036200           AND TRN-TRAN-DATE <= WS-MONTH-END-DATE
036300           ADD TRN-AMOUNT TO WS-MONTH-EXPENSE
036400        END-IF
036500     END-IF
036600*
036700     PERFORM 820-BEGIN-READ-NEXT-TRAN
036800        THRU 820-END-READ-NEXT-TRAN.
036900 210-END-APPLY-ONE-TRAN.
037000     EXIT.
037100*
037200 220-BEGIN-APPLY-ONE-SAL.
037300*
037400     ADD SAL-AMOUNT TO WS-TOTAL-INCOME
037500     IF SAL-SAL-DATE >= WS-MONTH-START-DATE
037600        AND SAL-SAL-DATE <= WS-MONTH-END-DATE
037700        ADD SAL-AMOUNT TO WS-MONTH-INCOME
037800     END-IF
037900*
038000     PERFORM 830-BEGIN-READ-NEXT-SAL
038100        THRU 830-END-READ-NEXT-SAL.
038200 220-END-APPLY-ONE-SAL.
038300     EXIT.
038400*
038500*----------------------------------------------------------------
038600*   SAVINGS RATE = (MONTHLY INCOME - MONTHLY EXPENSE) OVER
038700*   MONTHLY INCOME, CARRIED FOUR DECIMAL PLACES ROUNDED, THEN
038800*   TIMES 100.  ZERO WHEN MONTHLY INCOME IS NOT POSITIVE.
038900*----------------------------------------------------------------
039000 230-BEGIN-COMPUTE-SAVINGS-RATE.
039100*
039200     IF WS-MONTH-INCOME > ZERO
039300        COMPUTE WS-RATE-INTERMEDIATE ROUNDED =
039400                (WS-MONTH-INCOME - WS-MONTH-EXPENSE)
039500                 / WS-MONTH-INCOME
039600        COMPUTE WS-SAVINGS-RATE = WS-RATE-INTERMEDIATE * 100
039700     ELSE
039800        MOVE ZERO TO WS-SAVINGS-RATE
039900     END-IF.
040000 230-END-COMPUTE-SAVINGS-RATE.
040100     EXIT.
040200*
040300 240-BEGIN-PRINT-DETAIL-LINE.
040400*
040500     MOVE SPACES TO DSH-REPORT-LINE
040600     MOVE WS-CURRENT-USER-ID     TO DSH-DET-USER-ID
040700     MOVE WS-TOTAL-BALANCE       TO DSH-DET-BALANCE
040800     MOVE WS-MONTH-INCOME        TO DSH-DET-MONTH-INCOME
040900     MOVE WS-MONTH-EXPENSE       TO DSH-DET-MONTH-EXPENSE
041000     MOVE WS-SAVINGS-RATE        TO DSH-DET-SAVINGS-RATE
041100     MOVE '%'                    TO DSH-DET-PERCENT-SIGN
041200     WRITE DSH-REPORT-LINE
041300         AFTER ADVANCING 1 LINE.
041400 240-END-PRINT-DETAIL-LINE.
041500     EXIT.
041600*
041700 810-BEGIN-READ-NEXT-USER.
041800*
041900     READ USERMST
042000         AT END
042100             SET USR-EOF-REACHED TO TRUE
042200         NOT AT END
042300             ADD CTE-ONE TO WS-USERS-READ
042400     END-READ.
042500 810-END-READ-NEXT-USER.
042600     EXIT.
042700*
042800 820-BEGIN-READ-NEXT-TRAN.
042900*
043000     READ TRANFILE
043100         AT END
043200             SET TRN-EOF-REACHED TO TRUE
043300             MOVE HIGH-VALUES    TO WS-HOLD-TRN-USER-ID
043400         NOT AT END
043500             MOVE TRN-TRAN-USER-ID TO WS-HOLD-TRN-USER-ID
043600     END-READ.
043700 820-END-READ-NEXT-TRAN.
043800     EXIT.
043900*
044000 830-BEGIN-READ-NEXT-SAL.
044100*
044200     READ SALFILE
044300         AT END
044400             SET SAL-EOF-REACHED TO TRUE
044500             MOVE HIGH-VALUES    TO WS-HOLD-SAL-USER-ID
044600         NOT AT END
044700             MOVE SAL-SAL-USER-ID TO WS-HOLD-SAL-USER-ID
044800     END-READ.
044900 830-END-READ-NEXT-SAL.
045000     EXIT.
045100*
045200 900-BEGIN-FINISH-RUN.
045300*
045400     MOVE SPACES TO DSH-REPORT-LINE
045500     MOVE 'USERS PROCESSED:'     TO DSH-TOT-CAPTION-1
045600     MOVE 'GRAND TOTAL INCOME:'  TO DSH-TOT-CAPTION-2
045700     MOVE 'GRAND TOTAL EXPENSES:' TO DSH-TOT-CAPTION-3
045800     MOVE WS-USERS-PROCESSED     TO DSH-TOT-USER-COUNT
045900     MOVE WS-GRAND-INCOME        TO DSH-TOT-INCOME
046000     MOVE WS-GRAND-EXPENSE       TO DSH-TOT-EXPENSE
046100     WRITE DSH-REPORT-LINE
046200         AFTER ADVANCING 2 LINES
046300*
046400     CLOSE USERMST TRANFILE SALFILE DSHRPT
046500*
046600     DISPLAY SPACE
046700     DISPLAY 'DSHSTAT - USERS READ     : ' WS-USERS-READ
046800     DISPLAY 'DSHSTAT - USERS PROCESSED: ' WS-USERS-PROCESSED
046900     DISPLAY 'DSHSTAT - GRAND INCOME    : ' WS-GRAND-INCOME
047000     DISPLAY 'DSHSTAT - GRAND EXPENSE   : ' WS-GRAND-EXPENSE
047100     DISPLAY 'DSHSTAT - RUN COMPLETE.'.
047200 900-END-FINISH-RUN.
047300     EXIT.
047400*
047500 END PROGRAM DshStat.
